000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     NbrRstrt.
000300 AUTHOR.         R SEALANDER.
000400 INSTALLATION.   DATA SERVICES - RETAIL ANALYTICS GROUP.
000500 DATE-WRITTEN.   06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                     C H A N G E   L O G                        *
001000*----------------------------------------------------------------*
001100* 061489 RWS  INITIAL WRITE-UP FOR BASKET SAMPLING PROJECT.
001200* 061589 RWS  ADDED MERGE OF HISTORY AND FUTURE TRANSACTION TAPES.
001300* 071189 RWS  ADDED WK-BASKET-TAB WITH SEARCH ALL BINARY LOOKUP.
001400* 071989 RWS  ADDED WK-USER-TAB DERIVED FROM BASKET TABLE RUNS.
001500* 082289 RWS  ADDED SYSTEMATIC USER SAMPLING (REQUEST #RA-114).
001600* 090690 RWS  ADDED ORDERS-PER-USER RANGE FILTER (REQUEST #RA-140).
001700* 091890 RWS  ADDED BASKET DEPTH RANGE FILTER.
001800* 101291 RWS  ADDED HISTORY/FUTURE SPLIT AND SET VERIFICATION.
001900* 031593 LDK  ADDED PURCHASE-RANGE FILTER PER REQUEST #RA-203.
002000* 082694 LDK  ADDED PRODUCT ASSORTMENT SAMPLING, REQUEST #RA-221.
002100* 051295 LDK  PARAMETER CARD NOW DRIVES ALL FILTER RANGES - THE
002200* 051295 LDK  OLD 9-FIELD CARD IS KEPT BELOW FOR REFERENCE ONLY.
002300* 112897 MPC  WIDENED WK-PRD-TAB TO 20000 ENTRIES, SMALL RETAIL
002400* 112897 MPC  CATALOGS WERE OVERFLOWING THE OLD 8000 LIMIT.
002500* 100798 MPC  Y2K READINESS REVIEW - NO 2-DIGIT YEAR FIELDS FOUND
002600* 100798 MPC  IN THIS PROGRAM. DATE-WRITTEN STAMP LEFT AS-IS.
002700* 021599 MPC  ADDED UPSI-0 TRACE SWITCH FOR FLOOR SUPPORT DEBUG.
002800* 061700 GHN  CORRECTED AVERAGE-BASKETS-PER-USER, WAS DIVIDING BY
002900* 061700 GHN  RECORD COUNT INSTEAD OF DISTINCT BASKET COUNT.
003000* 032302 GHN  ADDED EMPTY-WORKING-SET ABORT PER REQUEST #RA-266.
003100* 091504 GHN  RAISED WK-USR-TAB AND WK-BSK-TAB CEILINGS AGAIN.
003200* 042907 GHN  RECODED ALL INLINE PERFORM LOOPS AS OUT-OF-LINE
003300* 042907 GHN  PARAGRAPHS, SHOP STANDARD PER CODING BULLETIN 4-07.
003400* 030708 TLR  REWORDED PARM CARD BANNER, NO CALL-OUT TO DRIVER
003500* 030708 TLR  SHELL INTERNALS BELONGS IN THIS COMMENT.
003600* 031108 TLR  WK-HO-USR-TAB/WK-FO-USR-TAB NOW SHIFT-INSERTED IN
003700* 031108 TLR  ASCENDING ORDER LIKE WK-BSK-TAB, PER AUDIT FINDING -
003800* 031108 TLR  SEARCH ALL ON AN APPEND-ONLY TABLE WAS UNRELIABLE.
003900* 041511 DJP  RENAMED EVERY NNNN-NAME-EXIT PARAGRAPH TO THE SHOP'S
004000* 041511 DJP  OWN NNNN-BEGIN-NAME/NNNN-END-NAME PAIR STYLE, PER
004100* 041511 DJP  CODING BULLETIN 4-07 AUDIT FINDING #CB-07-19 - THE
004200* 041511 DJP  -EXIT SUFFIX WAS THIS PROGRAMMER'S OLD HABIT FROM A
004300* 041511 DJP  DIFFERENT SHOP, NOT HOW WE NAME THINGS HERE.
004400* 062113 DJP  WIRED THE WK-MAX-xxx-LIM CONSTANTS INTO REAL TABLE-
004500* 062113 DJP  FULL CHECKS IN THE 3210/3220/3310 INSERT PARAGRAPHS -
004600* 062113 DJP  THEY WERE SITTING THERE UNUSED SINCE THE 091504
004700* 062113 DJP  CEILING RAISE AND NOBODY WAS GUARDING THE OCCURS
004800* 062113 DJP  LIMIT AT RUN TIME.
004900* 062113 DJP  ALSO PUT THE NBR-DIGITS CLASS TEST TO WORK ON THE
005000* 062113 DJP  PARM CARD'S SAMPLE-USERS FIELD - A CARD PUNCHED OR
005100* 062113 DJP  FTP'D WRONG NOW FALLS BACK TO DEFAULTS INSTEAD OF
005200* 062113 DJP  FEEDING GARBAGE INTO THE SAMPLING MATH.
005300*----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.    IBM-370.
005700 OBJECT-COMPUTER.    IBM-370.
005800 SPECIAL-NAMES.
005900     C01                     IS TOP-OF-FORM
006000     CLASS NBR-DIGITS        IS "0" THRU "9"
006100     UPSI-0 ON  STATUS       IS SW-TRACE-ON
006200            OFF STATUS       IS SW-TRACE-OFF.
006300      
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT OPTIONAL HIST-IN     ASSIGN TO "HISTIN"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-HIST-IN.
006900      
007000     SELECT OPTIONAL FUT-IN      ASSIGN TO "FUTIN"
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-FUT-IN.
007300      
007400     SELECT OPTIONAL HIST-OUT    ASSIGN TO "HISTOUT"
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-HIST-OUT.
007700      
007800     SELECT OPTIONAL FUT-OUT     ASSIGN TO "FUTOUT"
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS FS-FUT-OUT.
008100      
008200     SELECT OPTIONAL NBR-WORK-A  ASSIGN TO "NBRWRKA"
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS  IS FS-WORK-A.
008500      
008600     SELECT OPTIONAL NBR-WORK-B  ASSIGN TO "NBRWRKB"
008700            ORGANIZATION IS SEQUENTIAL
008800            FILE STATUS  IS FS-WORK-B.
008900      
009000     SELECT OPTIONAL PARM-CARD   ASSIGN TO "NBRPARM"
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS FS-PARM-CARD.
009300      
009400 DATA DIVISION.
009500 FILE SECTION.
009600*----------------------------------------------------------------*
009700*   TRANSACTION RECORD - ONE LINE ITEM PER (USER,ORDER,PRODUCT)  *
009800*----------------------------------------------------------------*
009900 FD  HIST-IN
010000     LABEL RECORD IS STANDARD.
010100 01  HI-TRANSACTION-REC.
010200*    USER-ID THEN ORDER-NUMBER THEN PRODUCT-ID, FIXED WIDTH, NO
010300*    DELIMITERS - THE CARD-IMAGE EQUIVALENT OF THE FEED FORMAT.
010400     05  HI-USER-ID              PIC 9(09).
010500     05  HI-ORDER-NUMBER         PIC 9(05).
010600     05  HI-PRODUCT-ID           PIC 9(09).
010700     05  FILLER                  PIC X(01).
010800*    RAW-CHARS VIEW KEPT FOR AD HOC DEBUG DISPLAYS WHEN A LINE
010900*    WON'T READ CLEAN - LETS SUPPORT DUMP THE WHOLE 24 BYTES AS
011000*    ONE ALPHANUMERIC FIELD WITHOUT A SEPARATE COPY OF THE RECORD.
011100 01  HI-RAW-LINE REDEFINES HI-TRANSACTION-REC.
011200     05  HI-RAW-CHARS            PIC X(24).
011300      
011400*    SAME 23-BYTE LAYOUT AS HIST-IN - FUTIN IS OPTIONAL (A RUN
011500*    WITH NO FUTURE FILE AT ALL IS LEGAL, SEE 2200 BELOW).
011600 FD  FUT-IN
011700     LABEL RECORD IS STANDARD.
011800 01  FI-TRANSACTION-REC.
011900     05  FI-USER-ID              PIC 9(09).
012000     05  FI-ORDER-NUMBER         PIC 9(05).
012100     05  FI-PRODUCT-ID           PIC 9(09).
012200     05  FILLER                  PIC X(01).
012300      
012400*    U8 SPLIT OUTPUT - EVERY ORDER EXCEPT A USER'S MOST RECENT.
012500 FD  HIST-OUT
012600     LABEL RECORD IS STANDARD.
012700 01  HO-TRANSACTION-REC.
012800     05  HO-USER-ID              PIC 9(09).
012900     05  HO-ORDER-NUMBER         PIC 9(05).
013000     05  HO-PRODUCT-ID           PIC 9(09).
013100     05  FILLER                  PIC X(01).
013200      
013300*    U8 SPLIT OUTPUT - EACH KEPT USER'S SINGLE MOST RECENT ORDER.
013400 FD  FUT-OUT
013500     LABEL RECORD IS STANDARD.
013600 01  FO-TRANSACTION-REC.
013700     05  FO-USER-ID              PIC 9(09).
013800     05  FO-ORDER-NUMBER         PIC 9(05).
013900     05  FO-PRODUCT-ID           PIC 9(09).
014000     05  FILLER                  PIC X(01).
014100      
014200*    PING-PONG WORK FILE #1 - HOLDS THE MERGED SET, THEN EVERY
014300*    FILTER'S OUTPUT IN TURN, ALTERNATING WITH NBR-WORK-B SO NO
014400*    FILTER EVER READS AND WRITES THE SAME FILE AT ONCE.
014500 FD  NBR-WORK-A
014600     LABEL RECORD IS STANDARD.
014700 01  WA-TRANSACTION-REC.
014800     05  WA-USER-ID              PIC 9(09).
014900     05  WA-ORDER-NUMBER         PIC 9(05).
015000     05  WA-PRODUCT-ID           PIC 9(09).
015100     05  FILLER                  PIC X(01).
015200      
015300*    PING-PONG WORK FILE #2 - SEE NBR-WORK-A ABOVE.
015400 FD  NBR-WORK-B
015500     LABEL RECORD IS STANDARD.
015600 01  WB-TRANSACTION-REC.
015700     05  WB-USER-ID              PIC 9(09).
015800     05  WB-ORDER-NUMBER         PIC 9(05).
015900     05  WB-PRODUCT-ID           PIC 9(09).
016000     05  FILLER                  PIC X(01).
016100      
016200*----------------------------------------------------------------*
016300*   PARAMETER CARD - DRIVER INPUTS (REPLACES COMMAND-LINE        *
016400*   PARAMETER PASSING)                                           *
016500*----------------------------------------------------------------*
016600 FD  PARM-CARD
016700     LABEL RECORD IS STANDARD.
016800 01  PARM-CARD-REC.
016900*    A ZERO IN ANY OF THE BOUND FIELDS BELOW MEANS "NOT SUPPLIED"
017000*    AND IS RESOLVED TO A REAL DEFAULT BY 1200 - SEE THAT
017100*    PARAGRAPH FOR THE ACTUAL DEFAULT VALUES.
017200     05  PC-SAMPLE-USERS         PIC 9(09).
017300     05  PC-MIN-BASKETS          PIC 9(05).
017400     05  PC-MAX-BASKETS          PIC 9(05).
017500     05  PC-MIN-ITEMS            PIC 9(05).
017600     05  PC-MAX-ITEMS            PIC 9(05).
017700     05  PC-MAX-PRODUCTS-KEEP    PIC 9(09).
017800     05  PC-MIN-PURCHASES        PIC 9(07).
017900     05  PC-MAX-PURCHASES        PIC 9(07).
018000*    "Y" TURNS ON THE ONE-TIME BASELINE STATS BLOCK BEFORE ANY
018100*    FILTER RUNS - ANYTHING ELSE (INCLUDING BLANK) MEANS "N".
018200     05  PC-INITIAL-STATS-SW     PIC X(01).
018300     05  FILLER                  PIC X(05).
018400      
018500*    PRE-1995 9-FIELD PARAMETER CARD (REQUEST #RA-ORIGINAL).
018600*    RETAINED FOR REFERENCE - RA-203/RA-221 MADE IT OBSOLETE.
018700 01  PARM-CARD-REC-OLD REDEFINES PARM-CARD-REC.
018800     05  PCO-SAMPLE-USERS        PIC 9(09).
018900     05  PCO-MIN-BASKETS         PIC 9(05).
019000     05  PCO-MAX-BASKETS         PIC 9(05).
019100     05  PCO-MIN-ITEMS           PIC 9(05).
019200     05  PCO-MAX-ITEMS           PIC 9(05).
019300     05  PCO-MAX-PRODUCTS-KEEP   PIC 9(09).
019400     05  FILLER                  PIC X(15).
019500      
019600 WORKING-STORAGE SECTION.
019700*----------------------------------------------------------------*
019800*   FILE STATUS BYTES                                            *
019900*----------------------------------------------------------------*
020000 01  WS-FILE-STATUSES.
020100     05  FS-HIST-IN              PIC X(02) VALUE "00".
020200         88  FS-HIST-IN-OK                  VALUE "00".
020300         88  FS-HIST-IN-EOF                 VALUE "10".
020400     05  FS-FUT-IN               PIC X(02) VALUE "00".
020500         88  FS-FUT-IN-OK                   VALUE "00".
020600         88  FS-FUT-IN-EOF                  VALUE "10".
020700     05  FS-HIST-OUT             PIC X(02) VALUE "00".
020800         88  FS-HIST-OUT-OK                 VALUE "00".
020900     05  FS-FUT-OUT              PIC X(02) VALUE "00".
021000         88  FS-FUT-OUT-OK                  VALUE "00".
021100     05  FS-WORK-A               PIC X(02) VALUE "00".
021200         88  FS-WORK-A-OK                   VALUE "00".
021300         88  FS-WORK-A-EOF                  VALUE "10".
021400     05  FS-WORK-B               PIC X(02) VALUE "00".
021500         88  FS-WORK-B-OK                   VALUE "00".
021600         88  FS-WORK-B-EOF                  VALUE "10".
021700     05  FS-PARM-CARD            PIC X(02) VALUE "00".
021800         88  FS-PARM-CARD-OK                VALUE "00".
021900         88  FS-PARM-CARD-NFD               VALUE "35".
022000      
022100 01  FILLER                      PIC X(01).
022200      
022300*----------------------------------------------------------------*
022400*   CONSTANTS                                                    *
022500*----------------------------------------------------------------*
022600 77  CTE-ONE                     PIC 9(01) COMP VALUE 1.
022700 77  CTE-ZERO                    PIC 9(01) COMP VALUE 0.
022800 77  WK-MAX-BASKETS-LIM          PIC 9(06) COMP VALUE 100000.
022900 77  WK-MAX-USERS-LIM            PIC 9(06) COMP VALUE 40000.
023000 77  WK-MAX-PRODUCTS-LIM         PIC 9(06) COMP VALUE 20000.
023100 77  WK-UNBOUNDED-BASKETS        PIC 9(05) VALUE 99999.
023200 77  WK-UNBOUNDED-ITEMS          PIC 9(05) VALUE 99999.
023300 77  WK-UNBOUNDED-PURCHASES      PIC 9(07) VALUE 9999999.
023400      
023500*----------------------------------------------------------------*
023600*   RUNNING TOTALS / SWITCHES                                    *
023700*----------------------------------------------------------------*
023800 01  WS-RUN-TOTALS.
023900*    LOADED IS THE ONE-TIME MERGE COUNT; CURRENT TRACKS WHATEVER
024000*    THE WORKING SET HOLDS RIGHT NOW, RECOMPUTED BY 3000 AFTER
024100*    EVERY FILTER STAGE.  THE -PREVIOUS FIELDS ARE SCRATCH, SET
024200*    JUST BEFORE A FILTER RUNS SO ITS "BEFORE -> AFTER" PROGRESS
024300*    LINE HAS SOMETHING TO COMPARE AGAINST.
024400     05  WS-RECORDS-LOADED       PIC 9(09) COMP VALUE ZEROES.
024500     05  WS-RECORDS-CURRENT      PIC 9(09) COMP VALUE ZEROES.
024600     05  WS-RECORDS-PREVIOUS     PIC 9(09) COMP VALUE ZEROES.
024700     05  WS-USERS-PREVIOUS       PIC 9(06) COMP VALUE ZEROES.
024800     05  WS-USERS-DROPPED        PIC 9(06) COMP VALUE ZEROES.
024900     05  WS-BASKETS-PREVIOUS     PIC 9(06) COMP VALUE ZEROES.
025000      
025100 01  WS-CURRENT-FILE-SW          PIC X(01) VALUE "A".
025200*    TELLS EVERY FILTER STEP WHICH SIDE OF THE PING-PONG PAIR IS
025300*    THE CURRENT WORKING SET TO READ FROM AND WHICH IS THE NEXT
025400*    ONE TO WRITE TO - FLIPPED AT THE END OF EACH REWRITE PASS.
025500     88  WS-CURRENT-IS-A                   VALUE "A".
025600     88  WS-CURRENT-IS-B                   VALUE "B".
025700      
025800 01  WS-SWITCHES.
025900     05  WS-EOF-SW               PIC X(01) VALUE "N".
026000         88  WS-AT-EOF                      VALUE "Y".
026100         88  WS-NOT-AT-EOF                  VALUE "N".
026200     05  WS-FOUND-SW             PIC X(01) VALUE "N".
026300         88  WS-FOUND                       VALUE "Y".
026400         88  WS-NOT-FOUND                   VALUE "N".
026500     05  WS-SETS-MATCH-SW        PIC X(01) VALUE "Y".
026600         88  WS-SETS-MATCH                  VALUE "Y".
026700         88  WS-SETS-MISMATCH                VALUE "N".
026800      
026900*----------------------------------------------------------------*
027000*   BASKET TABLE - ONE ENTRY PER DISTINCT (USER,ORDER)           *
027100*   ASCENDING ON USER THEN ORDER SO A USER'S BASKETS RUN         *
027200*   TOGETHER - THAT RUN IS HOW WK-USER-TAB GETS BUILT.           *
027300*----------------------------------------------------------------*
027400 01  WK-BSK-CNT                  PIC 9(06) COMP VALUE ZEROES.
027500 01  WK-BSK-TAB.
027600     05  WK-BSK-ENTRY OCCURS 1 TO 100000 TIMES
027700                      DEPENDING ON WK-BSK-CNT
027800                      ASCENDING KEY IS WK-BSK-USER WK-BSK-ORDER
027900                      INDEXED BY IDX-BSK.
028000         10  WK-BSK-USER         PIC 9(09).
028100         10  WK-BSK-ORDER        PIC 9(05).
028200         10  WK-BSK-ITEM-CNT     PIC 9(05) COMP VALUE ZEROES.
028300         10  WK-BSK-KEEP-SW      PIC X(01) VALUE "Y".
028400             88  WK-BSK-KEEP               VALUE "Y".
028500             88  WK-BSK-DROP               VALUE "N".
028600      
028700*----------------------------------------------------------------*
028800*   USER TABLE - ONE ENTRY PER DISTINCT USER - DERIVED FROM      *
028900*   THE BASKET TABLE RUNS BY 3000-BEGIN-REBUILD-TABLES.                *
029000*----------------------------------------------------------------*
029100 01  WK-USR-CNT                  PIC 9(06) COMP VALUE ZEROES.
029200 01  WK-USR-TAB.
029300     05  WK-USR-ENTRY OCCURS 1 TO 40000 TIMES
029400                      DEPENDING ON WK-USR-CNT
029500                      ASCENDING KEY IS WK-USR-ID
029600                      INDEXED BY IDX-USR.
029700         10  WK-USR-ID           PIC 9(09).
029800         10  WK-USR-REC-CNT      PIC 9(07) COMP VALUE ZEROES.
029900         10  WK-USR-ORD-CNT      PIC 9(05) COMP VALUE ZEROES.
030000         10  WK-USR-MAX-ORDER    PIC 9(05) COMP VALUE ZEROES.
030100         10  WK-USR-KEEP-SW      PIC X(01) VALUE "Y".
030200             88  WK-USR-KEEP               VALUE "Y".
030300             88  WK-USR-DROP               VALUE "N".
030400      
030500*----------------------------------------------------------------*
030600*   PRODUCT TABLE - ONE ENTRY PER DISTINCT PRODUCT               *
030700*----------------------------------------------------------------*
030800 01  WK-PRD-CNT                  PIC 9(06) COMP VALUE ZEROES.
030900 01  WK-PRD-TAB.
031000     05  WK-PRD-ENTRY OCCURS 1 TO 20000 TIMES
031100                      DEPENDING ON WK-PRD-CNT
031200                      ASCENDING KEY IS WK-PRD-ID
031300                      INDEXED BY IDX-PRD.
031400         10  WK-PRD-ID           PIC 9(09).
031500         10  WK-PRD-KEEP-SW      PIC X(01) VALUE "Y".
031600             88  WK-PRD-KEEP               VALUE "Y".
031700             88  WK-PRD-DROP               VALUE "N".
031800      
031900*----------------------------------------------------------------*
032000*   OUTPUT USER-SET VERIFICATION TABLES (U8 STEP 4)              *
032100*----------------------------------------------------------------*
032200 01  WK-HO-USR-CNT                PIC 9(06) COMP VALUE ZEROES.
032300 01  WK-HO-USR-TAB.
032400     05  WK-HO-USR-ID OCCURS 1 TO 40000 TIMES
032500                      DEPENDING ON WK-HO-USR-CNT
032600                      ASCENDING KEY IS WK-HO-USR-ID
032700                      INDEXED BY IDX-HO-USR
032800                      PIC 9(09).
032900      
033000 01  WK-FO-USR-CNT                PIC 9(06) COMP VALUE ZEROES.
033100 01  WK-FO-USR-TAB.
033200     05  WK-FO-USR-ID OCCURS 1 TO 40000 TIMES
033300                      DEPENDING ON WK-FO-USR-CNT
033400                      ASCENDING KEY IS WK-FO-USR-ID
033500                      INDEXED BY IDX-FO-USR
033600                      PIC 9(09).
033700      
033800*----------------------------------------------------------------*
033900*   SAMPLING WORK AREAS                                          *
034000*----------------------------------------------------------------*
034100 01  WS-SAMPLE-VARS.
034200*    SHARED BY BOTH THE 6000 USER SAMPLE AND THE 9100 PRODUCT
034300*    SAMPLE - REQUEST IS WHAT THE CARD ASKED FOR, TARGET IS THAT
034400*    NUMBER CLAMPED TO WHAT IS ACTUALLY AVAILABLE, STEP IS THE
034500*    COMPUTED STRIDE, TAKEN IS A RUNNING COUNT, CURSOR WALKS THE
034600*    STRIDE DURING THE VARYING PERFORM.
034700     05  WS-SAMPLE-REQUEST       PIC 9(09) COMP VALUE ZEROES.
034800     05  WS-SAMPLE-TARGET        PIC 9(09) COMP VALUE ZEROES.
034900     05  WS-SAMPLE-STEP          PIC 9(06) COMP VALUE ZEROES.
035000     05  WS-SAMPLE-TAKEN         PIC 9(06) COMP VALUE ZEROES.
035100     05  WS-SAMPLE-CURSOR        PIC 9(06) COMP VALUE ZEROES.
035200      
035300*----------------------------------------------------------------*
035400*   STATISTICS BLOCK (U9) WORK AREAS                             *
035500*----------------------------------------------------------------*
035600 01  WS-STAT-VARS.
035700*    FILLED FRESH BY 5100 EACH TIME 5000 IS CALLED - NOT CARRIED
035800*    ACROSS CALLS, SO THE "BEFORE" STATS BLOCK AND THE "AFTER"
035900*    STATS BLOCK NEVER STEP ON EACH OTHER.
036000     05  WS-STAT-RECORDS         PIC 9(09) COMP VALUE ZEROES.
036100     05  WS-STAT-USERS           PIC 9(06) COMP VALUE ZEROES.
036200     05  WS-STAT-BASKETS         PIC 9(06) COMP VALUE ZEROES.
036300     05  WS-STAT-PRODUCTS        PIC 9(06) COMP VALUE ZEROES.
036400     05  WS-STAT-AVG-PURCH       PIC 9(07)V99 VALUE ZEROES.
036500     05  WS-STAT-AVG-BASKETS     PIC 9(07)V99 VALUE ZEROES.
036600     05  WS-STAT-AVG-ITEMS       PIC 9(07)V99 VALUE ZEROES.
036700*    DIVIDEND IS WIDE ON PURPOSE - A SIZE ERROR HERE WOULD BE A
036800*    BUG, NOT A BUSINESS CONDITION, SO IT GETS NO ON SIZE ERROR
036900*    CLAUSE OF ITS OWN.
037000     05  WS-STAT-DIVIDEND        PIC 9(11)V99 VALUE ZEROES.
037100      
037200*----------------------------------------------------------------*
037300*   REPORT LINES                                                 *
037400*----------------------------------------------------------------*
037500 01  WS-STAT-LINE.
037600     05  WS-STAT-LABEL           PIC X(30) VALUE SPACES.
037700     05  WS-STAT-VALUE           PIC X(20) VALUE SPACES.
037800     05  FILLER                  PIC X(10) VALUE SPACES.
037900 01  WS-STAT-LINE-COLS REDEFINES WS-STAT-LINE.
038000     05  WS-STAT-LABEL-ALPHA     PIC X(30).
038100     05  WS-STAT-VALUE-ALPHA     PIC X(30).
038200      
038300 01  WS-EDIT-AREAS.
038400*    ZERO-SUPPRESSED DISPLAY AREAS - CARRIED OVER FROM CARSLSRP'S
038500*    REPORT-LINE HABITS EVEN THOUGH THIS PROGRAM'S OUTPUT IS
038600*    CONSOLE DISPLAY RATHER THAN A PRINTED REPORT.
038700     05  WS-EDIT-9-09            PIC ZZZZZZZZ9.
038800     05  WS-EDIT-9-07V2          PIC ZZZZZZ9.99.
038900      
039000 PROCEDURE DIVISION.
039100*----------------------------------------------------------------*
039200*   ANY FILE STATUS OUTSIDE THE 88-LEVELS ABOVE (DISK FULL,      *
039300*   PERMISSION DENIED, BAD RECORD LENGTH, ETC.) LANDS HERE - A   *
039400*   BATCH JOB RUNS UNATTENDED OVERNIGHT SO WE WOULD RATHER DUMP  *
039500*   EVERY FILE STATUS TO THE LOG AND STOP THAN LEAVE A HALF-     *
039600*   WRITTEN OUTPUT FILE FOR THE MORNING SHIFT TO FIND.           *
039700*----------------------------------------------------------------*
039800 DECLARATIVES.
039900 FILE-ERROR-HANDLER SECTION.
040000     USE AFTER ERROR PROCEDURE ON HIST-IN FUT-IN
040100                                  HIST-OUT FUT-OUT
040200                                  NBR-WORK-A NBR-WORK-B
040300                                  PARM-CARD.
040400 STATUS-CHECK.
040500     DISPLAY SPACE
040600     DISPLAY "+---------------------------------------------+"
040700     DISPLAY "| NBRRSTRT - UNEXPECTED FILE STATUS CONDITION  |"
040800     DISPLAY "+---------------------------------------------+"
040900     DISPLAY "| HIST-IN   STATUS: [" FS-HIST-IN   "]"
041000     DISPLAY "| FUT-IN    STATUS: [" FS-FUT-IN    "]"
041100     DISPLAY "| HIST-OUT  STATUS: [" FS-HIST-OUT  "]"
041200     DISPLAY "| FUT-OUT   STATUS: [" FS-FUT-OUT   "]"
041300     DISPLAY "| WORK-A    STATUS: [" FS-WORK-A    "]"
041400     DISPLAY "| WORK-B    STATUS: [" FS-WORK-B    "]"
041500     DISPLAY "| PARM-CARD STATUS: [" FS-PARM-CARD "]"
041600     DISPLAY "+---------------------------------------------+"
041700     STOP RUN.
041800 END DECLARATIVES.
041900      
042000*----------------------------------------------------------------*
042100*   MAIN LINE - THE FIXED STEP ORDER IS DELIBERATE.  SAMPLE,      *
042200*   THEN BASKET-COUNT, THEN BASKET-DEPTH IS THE SEQUENCE FLOOR    *
042300*   ASKED FOR SO A RUN'S RESULTS ARE REPRODUCIBLE FROM ONE        *
042400*   MONTH TO THE NEXT - DO NOT REORDER THESE WITHOUT CHECKING     *
042500*   WITH THE ANALYTICS GROUP FIRST.  PURCHASE-RANGE AND PRODUCT   *
042600*   ASSORTMENT ARE LATER ADD-ONS (RA-203/RA-221) SLOTTED AT THE   *
042700*   POINTS THAT MADE SENSE WHEN THEY WERE REQUESTED, NOT IN THE   *
042800*   ORIGINAL 1989 DESIGN.                                         *
042900*----------------------------------------------------------------*
043000 MAIN-PARAGRAPH SECTION.
043100 MAIN-PARAGRAPH.
043200     PERFORM 1000-BEGIN-DRIVER
043300        THRU 1000-END-DRIVER
043400      
043500     PERFORM 2000-BEGIN-MERGE-FILES
043600        THRU 2000-END-MERGE-FILES
043700      
043800     PERFORM 3000-BEGIN-REBUILD-TABLES
043900        THRU 3000-END-REBUILD-TABLES
044000      
044100     PERFORM 2900-BEGIN-SHOW-LOAD-COUNTS
044200        THRU 2900-END-SHOW-LOAD-COUNTS
044300      
044400*    RA-203 - OPTIONAL RAW-VOLUME CUT, APPLIED BEFORE SAMPLING SO
044500*    IT NARROWS THE POOL SAMPLING DRAWS FROM RATHER THAN UNDOING
044600*    SAMPLING WORK AFTER THE FACT.
044700     IF PC-MIN-PURCHASES NOT = ZEROES
044800     OR PC-MAX-PURCHASES NOT = ZEROES
044900         PERFORM 4000-BEGIN-FILTER-PURCHASE-RANGE
045000            THRU 4000-END-FILTER-PURCHASE-RANGE
045100     END-IF
045200      
045300*    FLOOR SOMETIMES WANTS A "BEFORE" BASELINE TO COMPARE AGAINST
045400*    THE FINAL NUMBERS PRINTED NEAR THE BOTTOM OF THIS PARAGRAPH.
045500     IF PC-INITIAL-STATS-SW = "Y"
045600         PERFORM 5000-BEGIN-SHOW-STATISTICS
045700            THRU 5000-END-SHOW-STATISTICS
045800     END-IF
045900      
046000     IF PC-SAMPLE-USERS NOT = ZEROES
046100         PERFORM 6000-BEGIN-SAMPLE-USERS
046200            THRU 6000-END-SAMPLE-USERS
046300     END-IF
046400      
046500     IF PC-MIN-BASKETS NOT = ZEROES
046600     OR PC-MAX-BASKETS NOT = ZEROES
046700         PERFORM 7000-BEGIN-FILTER-BASKET-COUNT
046800            THRU 7000-END-FILTER-BASKET-COUNT
046900     END-IF
047000      
047100     IF PC-MIN-ITEMS NOT = ZEROES
047200     OR PC-MAX-ITEMS NOT = ZEROES
047300         PERFORM 8000-BEGIN-FILTER-BASKET-DEPTH
047400            THRU 8000-END-FILTER-BASKET-DEPTH
047500     END-IF
047600      
047700*    RA-221 - ASSORTMENT SAMPLING RUNS LAST AMONG THE FILTERS
047800*    SINCE IT IS ITSELF A BASKET-DEPTH-PRESERVING CUT, BEST
047900*    APPLIED ONCE THE OTHER RANGE FILTERS HAVE ALREADY SETTLED.
048000     IF PC-MAX-PRODUCTS-KEEP NOT = ZEROES
048100         PERFORM 9000-BEGIN-FILTER-PRODUCT-ASSORTMENT
048200            THRU 9000-END-FILTER-PRODUCT-ASSORTMENT
048300     END-IF
048400      
048500     PERFORM 9500-BEGIN-CHECK-NOT-EMPTY
048600        THRU 9500-END-CHECK-NOT-EMPTY
048700      
048800*    RA-266 - SKIP THE FINAL STATS/SPLIT ENTIRELY IF FILTERING
048900*    EMPTIED THE WORKING SET - THE 9500 CHECK ABOVE ALREADY TOLD
049000*    THE OPERATOR WHY, SO THERE IS NOTHING USEFUL LEFT TO REPORT.
049100     IF WK-BSK-CNT NOT = ZEROES
049200         PERFORM 5000-BEGIN-SHOW-STATISTICS
049300            THRU 5000-END-SHOW-STATISTICS
049400      
049500         PERFORM 9600-BEGIN-SPLIT-HISTORY-FUTURE
049600            THRU 9600-END-SPLIT-HISTORY-FUTURE
049700     END-IF
049800      
049900     DISPLAY SPACE
050000     DISPLAY "Done!"
050100      
050200     STOP RUN.
050300      
050400*----------------------------------------------------------------*
050500*   1000 SERIES - STARTUP                                        *
050600*----------------------------------------------------------------*
050700*    THE MAIN LINE.  LOADS THE PARM CARD, FILLS IN ANY DEFAULTS THE
050800*    CARD LEFT BLANK, THEN HANDS OFF TO 2000 FOR THE MERGE.  KEPT
050900*    DELIBERATELY SHORT - EVERYTHING ELSE IS A SEPARATE SERIES SO
051000*    THE NEXT PROGRAMMER CAN FIND A GIVEN STEP BY ITS NUMBER RANGE.
051100 1000-BEGIN-DRIVER.
051200     INITIALIZE WS-RUN-TOTALS WS-SAMPLE-VARS WS-STAT-VARS
051300     SET WS-CURRENT-IS-A TO TRUE
051400      
051500     PERFORM 1100-BEGIN-READ-PARM-CARD
051600        THRU 1100-END-READ-PARM-CARD
051700      
051800     PERFORM 1200-BEGIN-APPLY-PARM-DEFAULTS
051900        THRU 1200-END-APPLY-PARM-DEFAULTS.
052000 1000-END-DRIVER.
052100     EXIT.
052200      
052300*    NBRPARM IS OPTIONAL - AN UNATTENDED OVERNIGHT RUN MAY HAVE NO
052400*    CARD WAITING AT ALL, IN WHICH CASE WE FALL BACK TO ALL DEFAULT
052500*    BOUNDS RATHER THAN ABEND.  THE NBR-DIGITS CHECK BELOW CATCHES
052600*    A CARD THAT GOT SHIFTED OR TRUNCATED IN TRANSIT - A NON-DIGIT
052700*    IN SAMPLE-USERS MEANS THE REST OF THE CARD CANNOT BE TRUSTED
052800*    EITHER, SO WE ZERO THE WHOLE RECORD AND DEFAULT OUT.
052900 1100-BEGIN-READ-PARM-CARD.
053000     OPEN INPUT PARM-CARD
053100      
053200     IF FS-PARM-CARD-NFD
053300         DISPLAY "Warning: NBRPARM not found, using all defaults"
053400         MOVE ZEROES TO PARM-CARD-REC
053500         MOVE "N" TO PC-INITIAL-STATS-SW
053600     ELSE
053700         READ PARM-CARD INTO PARM-CARD-REC
053800             AT END
053900                 DISPLAY "Warning: NBRPARM is empty, using"
054000                         " defaults"
054100                 MOVE ZEROES TO PARM-CARD-REC
054200                 MOVE "N" TO PC-INITIAL-STATS-SW
054300         END-READ
054400         CLOSE PARM-CARD
054500         IF PARM-CARD-REC NOT = ZEROES
054600            AND PC-SAMPLE-USERS NOT NBR-DIGITS
054700             DISPLAY SPACE
054800             DISPLAY "Warning: NBRPARM card looks misaligned - the"
054900                     " SAMPLE-USERS field is not all numeric."
055000             DISPLAY "Zeroing the card and falling back to all"
055100                     " defaults for this run."
055200             MOVE ZEROES TO PARM-CARD-REC
055300             MOVE "N" TO PC-INITIAL-STATS-SW
055400         END-IF
055500     END-IF.
055600 1100-END-READ-PARM-CARD.
055700     EXIT.
055800      
055900*    A ZERO IN ANY BOUND FIELD MEANS "OPERATOR DID NOT SUPPLY ONE"
056000*    NOT "OPERATOR WANTS ZERO" - THIS SERIES TRANSLATES THAT CARD
056100*    CONVENTION INTO REAL WORKING BOUNDS BEFORE ANY FILTER RUNS.
056200 1200-BEGIN-APPLY-PARM-DEFAULTS.
056300*    MISSING MIN DEFAULTS TO 1, MISSING MAX IS UNBOUNDED.
056400     IF PC-MIN-BASKETS = ZEROES
056500         MOVE CTE-ONE TO PC-MIN-BASKETS
056600     END-IF
056700     IF PC-MAX-BASKETS = ZEROES
056800         MOVE WK-UNBOUNDED-BASKETS TO PC-MAX-BASKETS
056900     END-IF
057000     IF PC-MIN-ITEMS = ZEROES
057100         MOVE CTE-ONE TO PC-MIN-ITEMS
057200     END-IF
057300     IF PC-MAX-ITEMS = ZEROES
057400         MOVE WK-UNBOUNDED-ITEMS TO PC-MAX-ITEMS
057500     END-IF
057600     IF PC-MIN-PURCHASES = ZEROES
057700         MOVE CTE-ONE TO PC-MIN-PURCHASES
057800     END-IF
057900     IF PC-MAX-PURCHASES = ZEROES
058000         MOVE WK-UNBOUNDED-PURCHASES TO PC-MAX-PURCHASES
058100     END-IF
058200     IF PC-INITIAL-STATS-SW NOT = "Y"
058300         MOVE "N" TO PC-INITIAL-STATS-SW
058400     END-IF.
058500 1200-END-APPLY-PARM-DEFAULTS.
058600     EXIT.
058700      
058800*----------------------------------------------------------------*
058900*   2000 SERIES - U1 MERGE-FILES                                 *
059000*   HISTORY FIRST, THEN FUTURE, WRITTEN UNCHANGED TO WORK-A.     *
059100*   PURE CONCATENATION - NO DEDUP, NO SORT, NO TRANSFORM.        *
059200*----------------------------------------------------------------*
059300 2000-BEGIN-MERGE-FILES.
059400     OPEN OUTPUT NBR-WORK-A
059500     OPEN INPUT HIST-IN
059600      
059700     PERFORM 2100-BEGIN-COPY-HIST-IN-RECORD
059800        THRU 2100-END-COPY-HIST-IN-RECORD
059900        UNTIL FS-HIST-IN-EOF
060000      
060100     CLOSE HIST-IN
060200      
060300     OPEN INPUT FUT-IN
060400      
060500     PERFORM 2200-BEGIN-COPY-FUT-IN-RECORD
060600        THRU 2200-END-COPY-FUT-IN-RECORD
060700        UNTIL FS-FUT-IN-EOF
060800      
060900     CLOSE FUT-IN
061000     CLOSE NBR-WORK-A.
061100 2000-END-MERGE-FILES.
061200     EXIT.
061300      
061400*    HISTORY RECORDS ARE COPIED STRAIGHT THROUGH WITH THE FILE LEFT
061500*    OPEN FOR OUTPUT THE WHOLE TIME - THIS IS THE FIRST WRITER SO
061600*    IT OWNS THE OPEN OUTPUT FOR NBR-WORK-A.
061700 2100-BEGIN-COPY-HIST-IN-RECORD.
061800     READ HIST-IN INTO HI-TRANSACTION-REC
061900         AT END
062000             SET FS-HIST-IN-EOF TO TRUE
062100         NOT AT END
062200             MOVE HI-USER-ID      TO WA-USER-ID
062300             MOVE HI-ORDER-NUMBER TO WA-ORDER-NUMBER
062400             MOVE HI-PRODUCT-ID   TO WA-PRODUCT-ID
062500             WRITE WA-TRANSACTION-REC
062600             ADD CTE-ONE TO WS-RECORDS-LOADED
062700     END-READ.
062800 2100-END-COPY-HIST-IN-RECORD.
062900     EXIT.
063000      
063100*    FUTURE RECORDS ARE APPENDED AFTER HISTORY IS FULLY WRITTEN -
063200*    OPEN EXTEND/CLOSE PER RECORD IS WASTEFUL BUT MATCHES HOW THIS
063300*    SHOP HAS ALWAYS HANDLED A SECOND WRITER ONTO AN ALREADY-CLOSED
063400*    SEQUENTIAL FILE, SO IT IS LEFT AS-IS RATHER THAN REWORKED.
063500 2200-BEGIN-COPY-FUT-IN-RECORD.
063600     READ FUT-IN INTO FI-TRANSACTION-REC
063700         AT END
063800             SET FS-FUT-IN-EOF TO TRUE
063900         NOT AT END
064000             MOVE FI-USER-ID      TO WA-USER-ID
064100             MOVE FI-ORDER-NUMBER TO WA-ORDER-NUMBER
064200             MOVE FI-PRODUCT-ID   TO WA-PRODUCT-ID
064300             OPEN EXTEND NBR-WORK-A
064400             WRITE WA-TRANSACTION-REC
064500             CLOSE NBR-WORK-A
064600             ADD CTE-ONE TO WS-RECORDS-LOADED
064700     END-READ.
064800 2200-END-COPY-FUT-IN-RECORD.
064900     EXIT.
065000      
065100*    PROGRESS LINE ONLY - NO BUSINESS LOGIC.  RUN OPERATORS WANTED
065200*    A QUICK SANITY NUMBER BEFORE THE LONGER FILTER STEPS BEGIN.
065300 2900-BEGIN-SHOW-LOAD-COUNTS.
065400     DISPLAY SPACE
065500     DISPLAY "Loaded " WS-RECORDS-LOADED " records, "
065600             WK-USR-CNT " distinct users.".
065700 2900-END-SHOW-LOAD-COUNTS.
065800     EXIT.
065900      
066000*----------------------------------------------------------------*
066100*   3000 SERIES - REBUILD WORKING TABLES FROM CURRENT FILE       *
066200*   (SUPPORTS U3 USER-COUNT AND EVERY FILTER'S METRICS)          *
066300*----------------------------------------------------------------*
066400 3000-BEGIN-REBUILD-TABLES.
066500     MOVE ZEROES TO WK-BSK-CNT WK-USR-CNT WK-PRD-CNT
066600                    WS-RECORDS-CURRENT
066700      
066800     IF WS-CURRENT-IS-A
066900         OPEN INPUT NBR-WORK-A
067000     ELSE
067100         OPEN INPUT NBR-WORK-B
067200     END-IF
067300      
067400     SET WS-NOT-AT-EOF TO TRUE
067500     PERFORM 3100-BEGIN-SCAN-ONE-RECORD
067600        THRU 3100-END-SCAN-ONE-RECORD
067700        UNTIL WS-AT-EOF
067800      
067900     IF WS-CURRENT-IS-A
068000         CLOSE NBR-WORK-A
068100     ELSE
068200         CLOSE NBR-WORK-B
068300     END-IF
068400      
068500     PERFORM 3300-BEGIN-DERIVE-USER-TABLE
068600        THRU 3300-END-DERIVE-USER-TABLE
068700      
068800     IF SW-TRACE-ON
068900         DISPLAY "TRACE: baskets=" WK-BSK-CNT
069000                 " users=" WK-USR-CNT
069100                 " products=" WK-PRD-CNT
069200     END-IF.
069300 3000-END-REBUILD-TABLES.
069400     EXIT.
069500      
069600*    READS FROM WHICHEVER PING-PONG FILE IS CURRENT.  WK-WORK-B'S
069700*    FIELDS ARE MOVED INTO THE WA- GROUP SO 3200 ONLY EVER HAS ONE
069800*    SET OF FIELD NAMES TO WORK FROM, REGARDLESS OF WHICH FILE WON
069900*    THE LAST PASS.
070000 3100-BEGIN-SCAN-ONE-RECORD.
070100     IF WS-CURRENT-IS-A
070200         READ NBR-WORK-A INTO WA-TRANSACTION-REC
070300             AT END SET WS-AT-EOF TO TRUE
070400             NOT AT END
070500                 PERFORM 3200-BEGIN-ACCUMULATE-RECORD
070600                    THRU 3200-END-ACCUMULATE-RECORD
070700         END-READ
070800     ELSE
070900         READ NBR-WORK-B INTO WB-TRANSACTION-REC
071000             AT END SET WS-AT-EOF TO TRUE
071100             NOT AT END
071200                 MOVE WB-USER-ID      TO WA-USER-ID
071300                 MOVE WB-ORDER-NUMBER TO WA-ORDER-NUMBER
071400                 MOVE WB-PRODUCT-ID   TO WA-PRODUCT-ID
071500                 PERFORM 3200-BEGIN-ACCUMULATE-RECORD
071600                    THRU 3200-END-ACCUMULATE-RECORD
071700         END-READ
071800     END-IF.
071900 3100-END-SCAN-ONE-RECORD.
072000     EXIT.
072100      
072200*    ONE TRANSACTION RECORD UPDATES TWO TABLES - ITS BASKET'S ITEM
072300*    COUNT AND ITS PRODUCT'S EXISTENCE.  BOTH LOOKUPS ARE SEARCH
072400*    ALL BECAUSE BOTH TABLES ARE KEPT IN ASCENDING ORDER BY THE
072500*    SHIFT-INSERT PARAGRAPHS BELOW.
072600 3200-BEGIN-ACCUMULATE-RECORD.
072700     ADD CTE-ONE TO WS-RECORDS-CURRENT
072800      
072900*    FIND OR INSERT THE BASKET ENTRY FOR (USER,ORDER).
073000     SET WS-NOT-FOUND TO TRUE
073100     IF WK-BSK-CNT NOT = ZEROES
073200         SEARCH ALL WK-BSK-ENTRY
073300             WHEN WK-BSK-USER (IDX-BSK) = WA-USER-ID
073400              AND WK-BSK-ORDER(IDX-BSK) = WA-ORDER-NUMBER
073500                 SET WS-FOUND TO TRUE
073600         END-SEARCH
073700     END-IF
073800      
073900     IF WS-FOUND
074000         ADD CTE-ONE TO WK-BSK-ITEM-CNT (IDX-BSK)
074100     ELSE
074200         PERFORM 3210-BEGIN-INSERT-BASKET-ENTRY
074300            THRU 3210-END-INSERT-BASKET-ENTRY
074400     END-IF
074500      
074600*    FIND OR INSERT THE PRODUCT ENTRY.
074700     SET WS-NOT-FOUND TO TRUE
074800     IF WK-PRD-CNT NOT = ZEROES
074900         SEARCH ALL WK-PRD-ENTRY
075000             WHEN WK-PRD-ID (IDX-PRD) = WA-PRODUCT-ID
075100                 SET WS-FOUND TO TRUE
075200         END-SEARCH
075300     END-IF
075400      
075500     IF WS-NOT-FOUND
075600         PERFORM 3220-BEGIN-INSERT-PRODUCT-ENTRY
075700            THRU 3220-END-INSERT-PRODUCT-ENTRY
075800     END-IF.
075900 3200-END-ACCUMULATE-RECORD.
076000     EXIT.
076100      
076200*    INSERT-IN-PLACE INTO THE ASCENDING BASKET TABLE.  TABLE IS
076300*    SHORT ENOUGH IN A SAMPLING BATCH OF THIS SIZE THAT A LINEAR
076400*    SHIFT ON INSERT IS ACCEPTABLE - SEARCH ALL STAYS BINARY.
076500 3210-BEGIN-INSERT-BASKET-ENTRY.
076600     IF WK-BSK-CNT = WK-MAX-BASKETS-LIM
076700         DISPLAY SPACE
076800         DISPLAY "NBRRSTRT - WK-BSK-TAB IS FULL AT " WK-MAX-BASKETS-LIM
076900                 " ENTRIES - STOP RUN."
077000         STOP RUN
077100     END-IF
077200     ADD CTE-ONE TO WK-BSK-CNT
077300     SET IDX-BSK TO WK-BSK-CNT
077400     PERFORM 3211-BEGIN-SHIFT-BASKET-ENTRY
077500        THRU 3211-END-SHIFT-BASKET-ENTRY
077600        TEST AFTER
077700        VARYING IDX-BSK FROM WK-BSK-CNT BY -1
077800          UNTIL IDX-BSK = 1
077900             OR WK-BSK-USER (IDX-BSK - 1) < WA-USER-ID
078000             OR (WK-BSK-USER (IDX-BSK - 1) = WA-USER-ID AND
078100                 WK-BSK-ORDER(IDX-BSK - 1) < WA-ORDER-NUMBER)
078200     MOVE WA-USER-ID      TO WK-BSK-USER     (IDX-BSK)
078300     MOVE WA-ORDER-NUMBER TO WK-BSK-ORDER    (IDX-BSK)
078400     MOVE CTE-ONE         TO WK-BSK-ITEM-CNT (IDX-BSK)
078500     SET  WK-BSK-KEEP     (IDX-BSK)          TO TRUE.
078600 3210-END-INSERT-BASKET-ENTRY.
078700     EXIT.
078800      
078900 3211-BEGIN-SHIFT-BASKET-ENTRY.
079000     MOVE WK-BSK-ENTRY (IDX-BSK - 1) TO WK-BSK-ENTRY (IDX-BSK).
079100 3211-END-SHIFT-BASKET-ENTRY.
079200     EXIT.
079300      
079400*    SAME SHIFT-INSERT TECHNIQUE AS 3210, ONE KEY INSTEAD OF TWO.
079500 3220-BEGIN-INSERT-PRODUCT-ENTRY.
079600     IF WK-PRD-CNT = WK-MAX-PRODUCTS-LIM
079700         DISPLAY SPACE
079800         DISPLAY "NBRRSTRT - WK-PRD-TAB IS FULL AT "
079900                 WK-MAX-PRODUCTS-LIM " ENTRIES - STOP RUN."
080000         STOP RUN
080100     END-IF
080200     ADD CTE-ONE TO WK-PRD-CNT
080300     SET IDX-PRD TO WK-PRD-CNT
080400     PERFORM 3221-BEGIN-SHIFT-PRODUCT-ENTRY
080500        THRU 3221-END-SHIFT-PRODUCT-ENTRY
080600        TEST AFTER
080700        VARYING IDX-PRD FROM WK-PRD-CNT BY -1
080800          UNTIL IDX-PRD = 1
080900             OR WK-PRD-ID (IDX-PRD - 1) < WA-PRODUCT-ID
081000     MOVE WA-PRODUCT-ID TO WK-PRD-ID (IDX-PRD)
081100     SET  WK-PRD-KEEP   (IDX-PRD)     TO TRUE.
081200 3220-END-INSERT-PRODUCT-ENTRY.
081300     EXIT.
081400      
081500 3221-BEGIN-SHIFT-PRODUCT-ENTRY.
081600     MOVE WK-PRD-ENTRY (IDX-PRD - 1) TO WK-PRD-ENTRY (IDX-PRD).
081700 3221-END-SHIFT-PRODUCT-ENTRY.
081800     EXIT.
081900      
082000*    WALK THE BASKET TABLE'S CONTIGUOUS PER-USER RUNS TO BUILD
082100*    THE USER TABLE - REC-CNT, DISTINCT ORDER COUNT, MAX ORDER.
082200 3300-BEGIN-DERIVE-USER-TABLE.
082300     PERFORM 3310-BEGIN-DERIVE-ONE-BASKET-ROW
082400        THRU 3310-END-DERIVE-ONE-BASKET-ROW
082500        VARYING IDX-BSK FROM 1 BY 1
082600          UNTIL IDX-BSK > WK-BSK-CNT.
082700 3300-END-DERIVE-USER-TABLE.
082800     EXIT.
082900      
083000 3310-BEGIN-DERIVE-ONE-BASKET-ROW.
083100     IF IDX-BSK = 1
083200        OR WK-BSK-USER (IDX-BSK) NOT = WK-BSK-USER (IDX-BSK - 1)
083300         IF WK-USR-CNT = WK-MAX-USERS-LIM
083400             DISPLAY SPACE
083500             DISPLAY "NBRRSTRT - WK-USR-TAB IS FULL AT "
083600                     WK-MAX-USERS-LIM " ENTRIES - STOP RUN."
083700             STOP RUN
083800         END-IF
083900         ADD CTE-ONE TO WK-USR-CNT
084000         SET IDX-USR TO WK-USR-CNT
084100         MOVE WK-BSK-USER (IDX-BSK)  TO WK-USR-ID      (IDX-USR)
084200         MOVE ZEROES                 TO WK-USR-REC-CNT (IDX-USR)
084300         MOVE ZEROES                 TO WK-USR-ORD-CNT (IDX-USR)
084400         SET  WK-USR-KEEP (IDX-USR)  TO TRUE
084500     END-IF
084600     ADD WK-BSK-ITEM-CNT (IDX-BSK) TO WK-USR-REC-CNT (IDX-USR)
084700     ADD CTE-ONE TO WK-USR-ORD-CNT (IDX-USR)
084800     MOVE WK-BSK-ORDER (IDX-BSK) TO WK-USR-MAX-ORDER (IDX-USR).
084900 3310-END-DERIVE-ONE-BASKET-ROW.
085000     EXIT.
085100      
085200*----------------------------------------------------------------*
085300*   4000 SERIES - U4 FILTER-PURCHASE-RANGE (OPTIONAL EXTENSION)  *
085400*   PER-USER METRIC IS TOTAL LINE-ITEM COUNT, NOT BASKET COUNT.  *
085500*----------------------------------------------------------------*
085600 4000-BEGIN-FILTER-PURCHASE-RANGE.
085700     MOVE WK-USR-CNT TO WS-USERS-PREVIOUS
085800      
085900     PERFORM 4010-BEGIN-MARK-ONE-USER-BY-PURCHASES
086000        THRU 4010-END-MARK-ONE-USER-BY-PURCHASES
086100        VARYING IDX-USR FROM 1 BY 1
086200          UNTIL IDX-USR > WK-USR-CNT
086300      
086400     PERFORM 4900-BEGIN-REWRITE-BY-USER-KEEP
086500        THRU 4900-END-REWRITE-BY-USER-KEEP
086600      
086700     PERFORM 3000-BEGIN-REBUILD-TABLES
086800        THRU 3000-END-REBUILD-TABLES
086900      
087000     DISPLAY SPACE
087100     DISPLAY "Purchase-range filter: users " WS-USERS-PREVIOUS
087200             " -> " WK-USR-CNT.
087300 4000-END-FILTER-PURCHASE-RANGE.
087400     EXIT.
087500      
087600*    PURCHASES HERE MEANS TOTAL LINE ITEMS FOR THE USER, NOT
087700*    DISTINCT ORDERS - THAT DISTINCTION IS WHAT SEPARATES THIS
087800*    FILTER FROM THE 7000 SERIES BASKET-COUNT FILTER BELOW.
087900 4010-BEGIN-MARK-ONE-USER-BY-PURCHASES.
088000     IF WK-USR-REC-CNT (IDX-USR) >= PC-MIN-PURCHASES
088100        AND WK-USR-REC-CNT (IDX-USR) <= PC-MAX-PURCHASES
088200         SET WK-USR-KEEP (IDX-USR) TO TRUE
088300     ELSE
088400         SET WK-USR-DROP (IDX-USR) TO TRUE
088500     END-IF.
088600 4010-END-MARK-ONE-USER-BY-PURCHASES.
088700     EXIT.
088800      
088900*    COMMON HELPER USED BY U4, U2 AND U6 - REWRITES THE CURRENT
089000*    WORK FILE ONTO THE OTHER PING-PONG FILE, KEEPING ONLY
089100*    RECORDS WHOSE OWNING USER IS MARKED WK-USR-KEEP.
089200 4900-BEGIN-REWRITE-BY-USER-KEEP.
089300     IF WS-CURRENT-IS-A
089400         OPEN INPUT  NBR-WORK-A
089500         OPEN OUTPUT NBR-WORK-B
089600     ELSE
089700         OPEN INPUT  NBR-WORK-B
089800         OPEN OUTPUT NBR-WORK-A
089900     END-IF
090000      
090100     SET WS-NOT-AT-EOF TO TRUE
090200     PERFORM 4910-BEGIN-COPY-RECORD-IF-USER-KEPT
090300        THRU 4910-END-COPY-RECORD-IF-USER-KEPT
090400        UNTIL WS-AT-EOF
090500      
090600     IF WS-CURRENT-IS-A
090700         CLOSE NBR-WORK-A
090800         CLOSE NBR-WORK-B
090900         SET WS-CURRENT-IS-B TO TRUE
091000     ELSE
091100         CLOSE NBR-WORK-B
091200         CLOSE NBR-WORK-A
091300         SET WS-CURRENT-IS-A TO TRUE
091400     END-IF.
091500 4900-END-REWRITE-BY-USER-KEEP.
091600     EXIT.
091700      
091800*    MIRROR OF 3100 - NORMALIZES WHICHEVER FILE IS CURRENT INTO
091900*    THE WA- FIELDS BEFORE HANDING OFF TO THE LOOKUP PARAGRAPH.
092000 4910-BEGIN-COPY-RECORD-IF-USER-KEPT.
092100     IF WS-CURRENT-IS-A
092200         READ NBR-WORK-A INTO WA-TRANSACTION-REC
092300             AT END SET WS-AT-EOF TO TRUE
092400             NOT AT END
092500                 PERFORM 4920-BEGIN-LOOKUP-AND-COPY
092600                    THRU 4920-END-LOOKUP-AND-COPY
092700         END-READ
092800     ELSE
092900         READ NBR-WORK-B INTO WB-TRANSACTION-REC
093000             AT END SET WS-AT-EOF TO TRUE
093100             NOT AT END
093200                 MOVE WB-USER-ID      TO WA-USER-ID
093300                 MOVE WB-ORDER-NUMBER TO WA-ORDER-NUMBER
093400                 MOVE WB-PRODUCT-ID   TO WA-PRODUCT-ID
093500                 PERFORM 4920-BEGIN-LOOKUP-AND-COPY
093600                    THRU 4920-END-LOOKUP-AND-COPY
093700         END-READ
093800     END-IF.
093900 4910-END-COPY-RECORD-IF-USER-KEPT.
094000     EXIT.
094100      
094200*    A RECORD SURVIVES ONLY IF ITS OWNING USER IS STILL MARKED
094300*    KEEP.  WRITES TO WHICHEVER FILE IS NOT CURRENTLY OPEN FOR
094400*    INPUT, FLIPPING THE PING-PONG FOR THE NEXT PASS.
094500 4920-BEGIN-LOOKUP-AND-COPY.
094600     SET WS-NOT-FOUND TO TRUE
094700     SEARCH ALL WK-USR-ENTRY
094800         WHEN WK-USR-ID (IDX-USR) = WA-USER-ID
094900             SET WS-FOUND TO TRUE
095000     END-SEARCH
095100      
095200     IF WS-FOUND AND WK-USR-KEEP (IDX-USR)
095300         IF WS-CURRENT-IS-A
095400             MOVE WA-USER-ID      TO WB-USER-ID
095500             MOVE WA-ORDER-NUMBER TO WB-ORDER-NUMBER
095600             MOVE WA-PRODUCT-ID   TO WB-PRODUCT-ID
095700             WRITE WB-TRANSACTION-REC
095800         ELSE
095900             WRITE WA-TRANSACTION-REC
096000         END-IF
096100     END-IF.
096200 4920-END-LOOKUP-AND-COPY.
096300     EXIT.
096400      
096500*----------------------------------------------------------------*
096600*   5000 SERIES - U9 STATS                                       *
096700*----------------------------------------------------------------*
096800*    CALLED TWICE IN A NORMAL RUN - ONCE BEFORE SAMPLING WHEN THE
096900*    OPERATOR ASKED FOR A BASELINE (PC-INITIAL-STATS-SW), AND ONCE
097000*    AFTER ALL FILTERS HAVE RUN, SO THE LOG SHOWS BEFORE/AFTER.
097100 5000-BEGIN-SHOW-STATISTICS.
097200     IF WK-BSK-CNT = ZEROES
097300         DISPLAY SPACE
097400         DISPLAY "Dataset is empty!"
097500     ELSE
097600         PERFORM 5100-BEGIN-COMPUTE-STATISTICS
097700            THRU 5100-END-COMPUTE-STATISTICS
097800      
097900         DISPLAY SPACE
098000         DISPLAY "Dataset statistics"
098100         DISPLAY "-------------------------------------------"
098200         DISPLAY "Total records          : " WS-STAT-RECORDS
098300         DISPLAY "Unique users            : " WS-STAT-USERS
098400         DISPLAY "Average purchases/user  : " WS-STAT-AVG-PURCH
098500         DISPLAY "Unique baskets          : " WS-STAT-BASKETS
098600         DISPLAY "Average baskets/user    : " WS-STAT-AVG-BASKETS
098700         DISPLAY "Average items/basket    : " WS-STAT-AVG-ITEMS
098800         DISPLAY "Unique products         : " WS-STAT-PRODUCTS
098900     END-IF.
099000 5000-END-SHOW-STATISTICS.
099100     EXIT.
099200      
099300*    ON SIZE ERROR CLAUSES GUARD AGAINST A ZERO DENOMINATOR - AN
099400*    EMPTY WORKING SET IS CAUGHT ONE PARAGRAPH UP IN 5000 SO THIS
099500*    SHOULD NEVER FIRE, BUT THE GUARD COSTS NOTHING AND SAVES AN
099600*    ABEND IF THAT ASSUMPTION EVER BREAKS.
099700 5100-BEGIN-COMPUTE-STATISTICS.
099800     MOVE WS-RECORDS-CURRENT TO WS-STAT-RECORDS
099900     MOVE WK-USR-CNT         TO WS-STAT-USERS
100000     MOVE WK-BSK-CNT         TO WS-STAT-BASKETS
100100     MOVE WK-PRD-CNT         TO WS-STAT-PRODUCTS
100200      
100300     COMPUTE WS-STAT-AVG-PURCH ROUNDED =
100400             WS-STAT-RECORDS / WS-STAT-USERS
100500         ON SIZE ERROR MOVE ZEROES TO WS-STAT-AVG-PURCH
100600     END-COMPUTE
100700      
100800*    AVG BASKETS/USER = DISTINCT BASKETS OVER DISTINCT USERS
100900*    (CORRECTED 061700 - WAS DIVIDING BY RECORD COUNT).
101000     COMPUTE WS-STAT-AVG-BASKETS ROUNDED =
101100             WS-STAT-BASKETS / WS-STAT-USERS
101200         ON SIZE ERROR MOVE ZEROES TO WS-STAT-AVG-BASKETS
101300     END-COMPUTE
101400      
101500     COMPUTE WS-STAT-AVG-ITEMS ROUNDED =
101600             WS-STAT-RECORDS / WS-STAT-BASKETS
101700         ON SIZE ERROR MOVE ZEROES TO WS-STAT-AVG-ITEMS
101800     END-COMPUTE.
101900 5100-END-COMPUTE-STATISTICS.
102000     EXIT.
102100      
102200*----------------------------------------------------------------*
102300*   6000 SERIES - U2 SAMPLE-USERS                                *
102400*   DETERMINISTIC SYSTEMATIC (FIXED-STRIDE) SELECTION OVER THE   *
102500*   SORTED USER TABLE - REPEATABLE ACROSS RUNS, NO SEED TABLE    *
102600*   TO MAINTAIN.                                                 *
102700*----------------------------------------------------------------*
102800 6000-BEGIN-SAMPLE-USERS.
102900     MOVE PC-SAMPLE-USERS TO WS-SAMPLE-REQUEST
103000     MOVE WS-SAMPLE-REQUEST TO WS-SAMPLE-TARGET
103100      
103200*    CLAMP THE REQUEST TO WHAT IS ACTUALLY ON THE TABLE - A
103300*    REQUEST-SIZE MORE AMBITIOUS THAN THE DISTINCT USER COUNT
103400*    JUST MEANS "TAKE EVERYBODY," NOT AN ERROR CONDITION.
103500     IF WS-SAMPLE-REQUEST > WK-USR-CNT
103600         DISPLAY SPACE
103700         DISPLAY "Warning: requested " WS-SAMPLE-REQUEST
103800                 " users but only " WK-USR-CNT " available"
103900                 " - using all users"
104000         MOVE WK-USR-CNT TO WS-SAMPLE-TARGET
104100     END-IF
104200      
104300*    STEP = POPULATION / TARGET, ROUNDED DOWN BY INTEGER DIVIDE -
104400*    A STEP OF ZERO WOULD LOOP FOREVER IN 6020'S VARYING CLAUSE,
104500*    SO A TARGET AT LEAST AS BIG AS THE POPULATION FORCES STEP TO
104600*    ONE (TAKE EVERY USER).
104700     IF WS-SAMPLE-TARGET = ZEROES
104800         MOVE ZEROES TO WS-SAMPLE-STEP
104900     ELSE
105000         DIVIDE WK-USR-CNT BY WS-SAMPLE-TARGET
105100                GIVING WS-SAMPLE-STEP
105200         IF WS-SAMPLE-STEP = ZEROES
105300             MOVE CTE-ONE TO WS-SAMPLE-STEP
105400         END-IF
105500     END-IF
105600      
105700*    MARK EVERY USER UNSAMPLED, THEN TAKE EVERY STEP-TH ENTRY
105800*    UNTIL THE TARGET COUNT IS REACHED; IF ROUNDING LEFT THE
105900*    STRIDE SHORT, FILL THE REMAINDER SEQUENTIALLY FROM THE
106000*    FRONT OF THE TABLE.
106100     PERFORM 6010-BEGIN-MARK-ONE-USER-UNSAMPLED
106200        THRU 6010-END-MARK-ONE-USER-UNSAMPLED
106300        VARYING IDX-USR FROM 1 BY 1
106400          UNTIL IDX-USR > WK-USR-CNT
106500      
106600     MOVE ZEROES TO WS-SAMPLE-TAKEN
106700     PERFORM 6020-BEGIN-TAKE-ONE-STRIDE-USER
106800        THRU 6020-END-TAKE-ONE-STRIDE-USER
106900        VARYING WS-SAMPLE-CURSOR FROM WS-SAMPLE-STEP
107000          BY WS-SAMPLE-STEP
107100          UNTIL WS-SAMPLE-CURSOR > WK-USR-CNT
107200             OR WS-SAMPLE-TAKEN NOT < WS-SAMPLE-TARGET
107300      
107400     PERFORM 6030-BEGIN-FILL-ONE-REMAINDER-USER
107500        THRU 6030-END-FILL-ONE-REMAINDER-USER
107600        VARYING IDX-USR FROM 1 BY 1
107700          UNTIL IDX-USR > WK-USR-CNT
107800             OR WS-SAMPLE-TAKEN NOT < WS-SAMPLE-TARGET
107900      
108000     PERFORM 4900-BEGIN-REWRITE-BY-USER-KEEP
108100        THRU 4900-END-REWRITE-BY-USER-KEEP
108200      
108300     PERFORM 3000-BEGIN-REBUILD-TABLES
108400        THRU 3000-END-REBUILD-TABLES
108500      
108600     DISPLAY SPACE
108700     DISPLAY "Sampled " WS-SAMPLE-TAKEN " users, "
108800             WS-RECORDS-CURRENT " records remain.".
108900 6000-END-SAMPLE-USERS.
109000     EXIT.
109100      
109200*    RESETS EVERY USER TO DROP BEFORE THE STRIDE WALK BELOW MARKS
109300*    THE ONES ACTUALLY CHOSEN - WITHOUT THIS PASS A USER KEPT BY
109400*    A PRIOR FILTER STAGE COULD LEAK THROUGH UNSAMPLED.
109500 6010-BEGIN-MARK-ONE-USER-UNSAMPLED.
109600     SET WK-USR-DROP (IDX-USR) TO TRUE.
109700 6010-END-MARK-ONE-USER-UNSAMPLED.
109800     EXIT.
109900      
110000*    ONE STOP ALONG THE FIXED STRIDE.  THE VARYING CLAUSE IN 6000
110100*    ALREADY COMPUTED THE CURSOR POSITIONS - THIS JUST FLIPS THE
110200*    SWITCH AND COUNTS HOW MANY HAVE BEEN TAKEN SO FAR.
110300 6020-BEGIN-TAKE-ONE-STRIDE-USER.
110400     SET IDX-USR TO WS-SAMPLE-CURSOR
110500     IF WK-USR-DROP (IDX-USR)
110600         SET WK-USR-KEEP (IDX-USR) TO TRUE
110700         ADD CTE-ONE TO WS-SAMPLE-TAKEN
110800     END-IF.
110900 6020-END-TAKE-ONE-STRIDE-USER.
111000     EXIT.
111100      
111200*    INTEGER DIVISION CAN LEAVE THE STRIDE A FEW USERS SHORT OF
111300*    THE REQUESTED TARGET - THIS WALKS THE TABLE FROM THE FRONT
111400*    AND TAKES WHATEVER IS STILL MARKED DROP UNTIL THE TARGET IS
111500*    MET.  MAY RESELECT A FEW LOW-ID USERS MORE OFTEN THAN A TRUE
111600*    RANDOM SAMPLE WOULD, BUT KEEPS THE RUN FULLY REPEATABLE.
111700 6030-BEGIN-FILL-ONE-REMAINDER-USER.
111800     IF WK-USR-DROP (IDX-USR)
111900         SET WK-USR-KEEP (IDX-USR) TO TRUE
112000         ADD CTE-ONE TO WS-SAMPLE-TAKEN
112100     END-IF.
112200 6030-END-FILL-ONE-REMAINDER-USER.
112300     EXIT.
112400      
112500*----------------------------------------------------------------*
112600*   7000 SERIES - U6 FILTER-BASKET-COUNT                         *
112700*   PER-USER METRIC IS DISTINCT ORDER-NUMBER COUNT.              *
112800*----------------------------------------------------------------*
112900 7000-BEGIN-FILTER-BASKET-COUNT.
113000     MOVE WK-USR-CNT TO WS-USERS-PREVIOUS
113100      
113200     PERFORM 7010-BEGIN-MARK-ONE-USER-BY-BASKETS
113300        THRU 7010-END-MARK-ONE-USER-BY-BASKETS
113400        VARYING IDX-USR FROM 1 BY 1
113500          UNTIL IDX-USR > WK-USR-CNT
113600      
113700     PERFORM 4900-BEGIN-REWRITE-BY-USER-KEEP
113800        THRU 4900-END-REWRITE-BY-USER-KEEP
113900      
114000     PERFORM 3000-BEGIN-REBUILD-TABLES
114100        THRU 3000-END-REBUILD-TABLES
114200      
114300     DISPLAY SPACE
114400     DISPLAY "Orders-per-user filter: users " WS-USERS-PREVIOUS
114500             " -> " WK-USR-CNT.
114600 7000-END-FILTER-BASKET-COUNT.
114700     EXIT.
114800      
114900*    ORD-CNT IS THE DISTINCT ORDER-NUMBER COUNT BUILT BY 3310 -
115000*    THIS IS THE "HOW MANY SEPARATE BASKETS DID THIS USER PLACE"
115100*    METRIC, NOT THE LINE-ITEM COUNT THE 4000 SERIES FILTERS ON.
115200 7010-BEGIN-MARK-ONE-USER-BY-BASKETS.
115300     IF WK-USR-ORD-CNT (IDX-USR) >= PC-MIN-BASKETS
115400        AND WK-USR-ORD-CNT (IDX-USR) <= PC-MAX-BASKETS
115500         SET WK-USR-KEEP (IDX-USR) TO TRUE
115600     ELSE
115700         SET WK-USR-DROP (IDX-USR) TO TRUE
115800     END-IF.
115900 7010-END-MARK-ONE-USER-BY-BASKETS.
116000     EXIT.
116100      
116200*----------------------------------------------------------------*
116300*   8000 SERIES - U5 FILTER-BASKET-DEPTH                         *
116400*   PER-BASKET METRIC IS ITEM COUNT OF THE (USER,ORDER) GROUP.   *
116500*----------------------------------------------------------------*
116600 8000-BEGIN-FILTER-BASKET-DEPTH.
116700     MOVE WK-BSK-CNT TO WS-BASKETS-PREVIOUS
116800      
116900     PERFORM 8010-BEGIN-MARK-ONE-BASKET-BY-DEPTH
117000        THRU 8010-END-MARK-ONE-BASKET-BY-DEPTH
117100        VARYING IDX-BSK FROM 1 BY 1
117200          UNTIL IDX-BSK > WK-BSK-CNT
117300      
117400     PERFORM 8900-BEGIN-REWRITE-BY-BASKET-KEEP
117500        THRU 8900-END-REWRITE-BY-BASKET-KEEP
117600      
117700     PERFORM 3000-BEGIN-REBUILD-TABLES
117800        THRU 3000-END-REBUILD-TABLES
117900      
118000     DISPLAY SPACE
118100     DISPLAY "Basket-depth filter: baskets " WS-BASKETS-PREVIOUS
118200             " -> " WK-BSK-CNT.
118300 8000-END-FILTER-BASKET-DEPTH.
118400     EXIT.
118500      
118600*    ITEM-CNT HERE IS PER BASKET, NOT PER USER - A USER CAN HAVE
118700*    SOME BASKETS KEPT AND SOME DROPPED BY THIS FILTER ALONE.
118800 8010-BEGIN-MARK-ONE-BASKET-BY-DEPTH.
118900     IF WK-BSK-ITEM-CNT (IDX-BSK) >= PC-MIN-ITEMS
119000        AND WK-BSK-ITEM-CNT (IDX-BSK) <= PC-MAX-ITEMS
119100         SET WK-BSK-KEEP (IDX-BSK) TO TRUE
119200     ELSE
119300         SET WK-BSK-DROP (IDX-BSK) TO TRUE
119400     END-IF.
119500 8010-END-MARK-ONE-BASKET-BY-DEPTH.
119600     EXIT.
119700      
119800*    REWRITES THE CURRENT WORK FILE KEEPING ONLY RECORDS WHOSE
119900*    OWNING BASKET IS MARKED WK-BSK-KEEP.  OTHER BASKETS OF THE
120000*    SAME USER ARE JUDGED INDEPENDENTLY, SO THIS ACTS RECORD BY
120100*    RECORD RATHER THAN USER BY USER.
120200 8900-BEGIN-REWRITE-BY-BASKET-KEEP.
120300     IF WS-CURRENT-IS-A
120400         OPEN INPUT  NBR-WORK-A
120500         OPEN OUTPUT NBR-WORK-B
120600     ELSE
120700         OPEN INPUT  NBR-WORK-B
120800         OPEN OUTPUT NBR-WORK-A
120900     END-IF
121000      
121100     SET WS-NOT-AT-EOF TO TRUE
121200     PERFORM 8910-BEGIN-COPY-RECORD-IF-BASKET-KEPT
121300        THRU 8910-END-COPY-RECORD-IF-BASKET-KEPT
121400        UNTIL WS-AT-EOF
121500      
121600     IF WS-CURRENT-IS-A
121700         CLOSE NBR-WORK-A
121800         CLOSE NBR-WORK-B
121900         SET WS-CURRENT-IS-B TO TRUE
122000     ELSE
122100         CLOSE NBR-WORK-B
122200         CLOSE NBR-WORK-A
122300         SET WS-CURRENT-IS-A TO TRUE
122400     END-IF.
122500 8900-END-REWRITE-BY-BASKET-KEEP.
122600     EXIT.
122700      
122800 8910-BEGIN-COPY-RECORD-IF-BASKET-KEPT.
122900     IF WS-CURRENT-IS-A
123000         READ NBR-WORK-A INTO WA-TRANSACTION-REC
123100             AT END SET WS-AT-EOF TO TRUE
123200             NOT AT END
123300                 PERFORM 8920-BEGIN-LOOKUP-AND-COPY
123400                    THRU 8920-END-LOOKUP-AND-COPY
123500         END-READ
123600     ELSE
123700         READ NBR-WORK-B INTO WB-TRANSACTION-REC
123800             AT END SET WS-AT-EOF TO TRUE
123900             NOT AT END
124000                 MOVE WB-USER-ID      TO WA-USER-ID
124100                 MOVE WB-ORDER-NUMBER TO WA-ORDER-NUMBER
124200                 MOVE WB-PRODUCT-ID   TO WA-PRODUCT-ID
124300                 PERFORM 8920-BEGIN-LOOKUP-AND-COPY
124400                    THRU 8920-END-LOOKUP-AND-COPY
124500         END-READ
124600     END-IF.
124700 8910-END-COPY-RECORD-IF-BASKET-KEPT.
124800     EXIT.
124900      
125000 8920-BEGIN-LOOKUP-AND-COPY.
125100     SET WS-NOT-FOUND TO TRUE
125200     SEARCH ALL WK-BSK-ENTRY
125300         WHEN WK-BSK-USER (IDX-BSK) = WA-USER-ID
125400          AND WK-BSK-ORDER(IDX-BSK) = WA-ORDER-NUMBER
125500             SET WS-FOUND TO TRUE
125600     END-SEARCH
125700      
125800     IF WS-FOUND AND WK-BSK-KEEP (IDX-BSK)
125900         IF WS-CURRENT-IS-A
126000             MOVE WA-USER-ID      TO WB-USER-ID
126100             MOVE WA-ORDER-NUMBER TO WB-ORDER-NUMBER
126200             MOVE WA-PRODUCT-ID   TO WB-PRODUCT-ID
126300             WRITE WB-TRANSACTION-REC
126400         ELSE
126500             WRITE WA-TRANSACTION-REC
126600         END-IF
126700     END-IF.
126800 8920-END-LOOKUP-AND-COPY.
126900     EXIT.
127000      
127100*----------------------------------------------------------------*
127200*   9000 SERIES - U7 FILTER-PRODUCT-ASSORTMENT (OPTIONAL EXT.)   *
127300*   A BASKET SURVIVES ONLY IF EVERY ITEM'S PRODUCT IS SAMPLED -  *
127400*   BASKET INTEGRITY IS PRESERVED, NO PARTIAL BASKETS.           *
127500*----------------------------------------------------------------*
127600 9000-BEGIN-FILTER-PRODUCT-ASSORTMENT.
127700     PERFORM 9100-BEGIN-SAMPLE-PRODUCTS
127800        THRU 9100-END-SAMPLE-PRODUCTS
127900      
128000     PERFORM 9150-BEGIN-MARK-ONE-BASKET-KEPT
128100        THRU 9150-END-MARK-ONE-BASKET-KEPT
128200        VARYING IDX-BSK FROM 1 BY 1
128300          UNTIL IDX-BSK > WK-BSK-CNT
128400      
128500     IF WS-CURRENT-IS-A
128600         OPEN INPUT NBR-WORK-A
128700     ELSE
128800         OPEN INPUT NBR-WORK-B
128900     END-IF
129000      
129100     SET WS-NOT-AT-EOF TO TRUE
129200     PERFORM 9200-BEGIN-DISQUALIFY-BASKETS-WITH-UNSAMPLED
129300        THRU 9200-END-DISQUALIFY-BASKETS-WITH-UNSAMPLED
129400        UNTIL WS-AT-EOF
129500      
129600     IF WS-CURRENT-IS-A
129700         CLOSE NBR-WORK-A
129800     ELSE
129900         CLOSE NBR-WORK-B
130000     END-IF
130100      
130200     PERFORM 8900-BEGIN-REWRITE-BY-BASKET-KEEP
130300        THRU 8900-END-REWRITE-BY-BASKET-KEEP
130400      
130500     PERFORM 3000-BEGIN-REBUILD-TABLES
130600        THRU 3000-END-REBUILD-TABLES
130700      
130800     DISPLAY SPACE
130900     DISPLAY "Product assortment filter applied, "
131000             WS-RECORDS-CURRENT " records remain.".
131100 9000-END-FILTER-PRODUCT-ASSORTMENT.
131200     EXIT.
131300      
131400*    SAME FIXED-STRIDE TECHNIQUE AS 6000, APPLIED TO THE PRODUCT
131500*    TABLE INSTEAD OF THE USER TABLE - KEPT AS ITS OWN COPY RATHER
131600*    THAN A SHARED PARAGRAPH BECAUSE THE TWO TABLES HAVE DIFFERENT
131700*    INDEX NAMES AND THIS SHOP DOES NOT PASS INDEXES AS ARGUMENTS.
131800 9100-BEGIN-SAMPLE-PRODUCTS.
131900     MOVE PC-MAX-PRODUCTS-KEEP TO WS-SAMPLE-TARGET
132000      
132100     IF WS-SAMPLE-TARGET > WK-PRD-CNT
132200         DISPLAY SPACE
132300         DISPLAY "Warning: requested " WS-SAMPLE-TARGET
132400                 " products but only " WK-PRD-CNT " available"
132500                 " - using all products"
132600         MOVE WK-PRD-CNT TO WS-SAMPLE-TARGET
132700     END-IF
132800      
132900     IF WS-SAMPLE-TARGET = ZEROES
133000         MOVE ZEROES TO WS-SAMPLE-STEP
133100     ELSE
133200         DIVIDE WK-PRD-CNT BY WS-SAMPLE-TARGET
133300                GIVING WS-SAMPLE-STEP
133400         IF WS-SAMPLE-STEP = ZEROES
133500             MOVE CTE-ONE TO WS-SAMPLE-STEP
133600         END-IF
133700     END-IF
133800      
133900     PERFORM 9110-BEGIN-MARK-ONE-PRODUCT-UNSAMPLED
134000        THRU 9110-END-MARK-ONE-PRODUCT-UNSAMPLED
134100        VARYING IDX-PRD FROM 1 BY 1
134200          UNTIL IDX-PRD > WK-PRD-CNT
134300      
134400     MOVE ZEROES TO WS-SAMPLE-TAKEN
134500     PERFORM 9120-BEGIN-TAKE-ONE-STRIDE-PRODUCT
134600        THRU 9120-END-TAKE-ONE-STRIDE-PRODUCT
134700        VARYING WS-SAMPLE-CURSOR FROM WS-SAMPLE-STEP
134800          BY WS-SAMPLE-STEP
134900          UNTIL WS-SAMPLE-CURSOR > WK-PRD-CNT
135000             OR WS-SAMPLE-TAKEN NOT < WS-SAMPLE-TARGET
135100      
135200     PERFORM 9130-BEGIN-FILL-ONE-REMAINDER-PRODUCT
135300        THRU 9130-END-FILL-ONE-REMAINDER-PRODUCT
135400        VARYING IDX-PRD FROM 1 BY 1
135500          UNTIL IDX-PRD > WK-PRD-CNT
135600             OR WS-SAMPLE-TAKEN NOT < WS-SAMPLE-TARGET.
135700 9100-END-SAMPLE-PRODUCTS.
135800     EXIT.
135900      
136000 9110-BEGIN-MARK-ONE-PRODUCT-UNSAMPLED.
136100     SET WK-PRD-DROP (IDX-PRD) TO TRUE.
136200 9110-END-MARK-ONE-PRODUCT-UNSAMPLED.
136300     EXIT.
136400      
136500 9120-BEGIN-TAKE-ONE-STRIDE-PRODUCT.
136600     SET IDX-PRD TO WS-SAMPLE-CURSOR
136700     IF WK-PRD-DROP (IDX-PRD)
136800         SET WK-PRD-KEEP (IDX-PRD) TO TRUE
136900         ADD CTE-ONE TO WS-SAMPLE-TAKEN
137000     END-IF.
137100 9120-END-TAKE-ONE-STRIDE-PRODUCT.
137200     EXIT.
137300      
137400 9130-BEGIN-FILL-ONE-REMAINDER-PRODUCT.
137500     IF WK-PRD-DROP (IDX-PRD)
137600         SET WK-PRD-KEEP (IDX-PRD) TO TRUE
137700         ADD CTE-ONE TO WS-SAMPLE-TAKEN
137800     END-IF.
137900 9130-END-FILL-ONE-REMAINDER-PRODUCT.
138000     EXIT.
138100      
138200*    STARTING ASSUMPTION FOR THE ASSORTMENT FILTER - EVERY BASKET
138300*    IS INNOCENT UNTIL 9200/9210 PROVES IT CONTAINS AN UNSAMPLED
138400*    PRODUCT.
138500 9150-BEGIN-MARK-ONE-BASKET-KEPT.
138600     SET WK-BSK-KEEP (IDX-BSK) TO TRUE.
138700 9150-END-MARK-ONE-BASKET-KEPT.
138800     EXIT.
138900      
139000*    WALKS THE CURRENT WORK FILE RECORD BY RECORD - A SINGLE
139100*    UNSAMPLED PRODUCT ANYWHERE IN A BASKET DISQUALIFIES THE WHOLE
139200*    BASKET, SO THIS MUST SEE EVERY LINE ITEM, NOT JUST ONE PER
139300*    BASKET.
139400 9200-BEGIN-DISQUALIFY-BASKETS-WITH-UNSAMPLED.
139500     IF WS-CURRENT-IS-A
139600         READ NBR-WORK-A INTO WA-TRANSACTION-REC
139700             AT END SET WS-AT-EOF TO TRUE
139800             NOT AT END
139900                 PERFORM 9210-BEGIN-CHECK-ONE-RECORD
140000                    THRU 9210-END-CHECK-ONE-RECORD
140100         END-READ
140200     ELSE
140300         READ NBR-WORK-B INTO WB-TRANSACTION-REC
140400             AT END SET WS-AT-EOF TO TRUE
140500             NOT AT END
140600                 MOVE WB-USER-ID      TO WA-USER-ID
140700                 MOVE WB-ORDER-NUMBER TO WA-ORDER-NUMBER
140800                 MOVE WB-PRODUCT-ID   TO WA-PRODUCT-ID
140900                 PERFORM 9210-BEGIN-CHECK-ONE-RECORD
141000                    THRU 9210-END-CHECK-ONE-RECORD
141100         END-READ
141200     END-IF.
141300 9200-END-DISQUALIFY-BASKETS-WITH-UNSAMPLED.
141400     EXIT.
141500      
141600*    A PRODUCT NOT FOUND AT ALL IS TREATED THE SAME AS ONE FOUND
141700*    BUT MARKED DROP - EITHER WAY THE BASKET IT BELONGS TO LOSES
141800*    ASSORTMENT INTEGRITY AND MUST BE DROPPED WHOLESALE, NOT JUST
141900*    THIS ONE LINE ITEM.
142000 9210-BEGIN-CHECK-ONE-RECORD.
142100     SET WS-NOT-FOUND TO TRUE
142200     SEARCH ALL WK-PRD-ENTRY
142300         WHEN WK-PRD-ID (IDX-PRD) = WA-PRODUCT-ID
142400             SET WS-FOUND TO TRUE
142500     END-SEARCH
142600      
142700     IF WS-NOT-FOUND OR WK-PRD-DROP (IDX-PRD)
142800         SET WS-NOT-FOUND TO TRUE
142900         SEARCH ALL WK-BSK-ENTRY
143000             WHEN WK-BSK-USER (IDX-BSK) = WA-USER-ID
143100              AND WK-BSK-ORDER(IDX-BSK) = WA-ORDER-NUMBER
143200                 SET WS-FOUND TO TRUE
143300         END-SEARCH
143400         IF WS-FOUND
143500             SET WK-BSK-DROP (IDX-BSK) TO TRUE
143600         END-IF
143700     END-IF.
143800 9210-END-CHECK-ONE-RECORD.
143900     EXIT.
144000      
144100*----------------------------------------------------------------*
144200*   9500 SERIES - EMPTY WORKING SET ABORT (FLOW STEP 7)          *
144300*----------------------------------------------------------------*
144400 9500-BEGIN-CHECK-NOT-EMPTY.
144500     IF WK-BSK-CNT = ZEROES
144600         DISPLAY SPACE
144700         DISPLAY "Error: no records remain after filtering -"
144800                 " no output files written."
144900     END-IF.
145000 9500-END-CHECK-NOT-EMPTY.
145100     EXIT.
145200      
145300*----------------------------------------------------------------*
145400*   9600 SERIES - U8 SPLIT-HISTORY-FUTURE                        *
145500*----------------------------------------------------------------*
145600 9600-BEGIN-SPLIT-HISTORY-FUTURE.
145700     MOVE WK-USR-CNT TO WS-USERS-PREVIOUS
145800     MOVE ZEROES TO WS-USERS-DROPPED
145900      
146000     PERFORM 9605-BEGIN-MARK-ONE-USER-BY-ORDER-COUNT
146100        THRU 9605-END-MARK-ONE-USER-BY-ORDER-COUNT
146200        VARYING IDX-USR FROM 1 BY 1
146300          UNTIL IDX-USR > WK-USR-CNT
146400      
146500     IF WS-USERS-DROPPED > ZEROES
146600         DISPLAY SPACE
146700         DISPLAY "Dropped " WS-USERS-DROPPED
146800                 " single-order users, " WS-USERS-PREVIOUS
146900                 " -> "
147000         COMPUTE WS-USERS-PREVIOUS =
147100                 WS-USERS-PREVIOUS - WS-USERS-DROPPED
147200         DISPLAY WS-USERS-PREVIOUS " users remain."
147300     END-IF
147400      
147500     IF WS-USERS-PREVIOUS = ZEROES
147600         DISPLAY SPACE
147700         DISPLAY "Warning: every user had a single order - "
147800                 "history and future outputs will both be the"
147900                 " unsplit input."
148000         PERFORM 9690-BEGIN-COPY-UNSPLIT-BOTH-WAYS
148100            THRU 9690-END-COPY-UNSPLIT-BOTH-WAYS
148200     ELSE
148300         OPEN OUTPUT HIST-OUT
148400         OPEN OUTPUT FUT-OUT
148500      
148600         IF WS-CURRENT-IS-A
148700             OPEN INPUT NBR-WORK-A
148800         ELSE
148900             OPEN INPUT NBR-WORK-B
149000         END-IF
149100      
149200         SET WS-NOT-AT-EOF TO TRUE
149300         PERFORM 9610-BEGIN-SPLIT-ONE-RECORD
149400            THRU 9610-END-SPLIT-ONE-RECORD
149500            UNTIL WS-AT-EOF
149600      
149700         IF WS-CURRENT-IS-A
149800             CLOSE NBR-WORK-A
149900         ELSE
150000             CLOSE NBR-WORK-B
150100         END-IF
150200      
150300         CLOSE HIST-OUT
150400         CLOSE FUT-OUT
150500      
150600         DISPLAY SPACE
150700         DISPLAY "Saved HISTOUT with records for "
150800                 WS-USERS-PREVIOUS " users."
150900         DISPLAY "Saved FUTOUT with records for "
151000                 WS-USERS-PREVIOUS " users."
151100      
151200         PERFORM 9650-BEGIN-VERIFY-USER-SETS
151300            THRU 9650-END-VERIFY-USER-SETS
151400     END-IF.
151500 9600-END-SPLIT-HISTORY-FUTURE.
151600     EXIT.
151700      
151800*    U8 CANNOT SPLIT A USER WITH ONLY ONE ORDER INTO A HISTORY
151900*    PORTION AND A FUTURE PORTION - THERE IS NOTHING LEFT OVER FOR
152000*    HISTORY ONCE THE SINGLE ORDER GOES TO FUTURE.  SUCH USERS ARE
152100*    DROPPED FROM THE SPLIT ENTIRELY RATHER THAN PRODUCING AN
152200*    EMPTY HISTORY SIDE FOR THEM.
152300 9605-BEGIN-MARK-ONE-USER-BY-ORDER-COUNT.
152400     IF WK-USR-ORD-CNT (IDX-USR) < 2
152500         SET WK-USR-DROP (IDX-USR) TO TRUE
152600         ADD CTE-ONE TO WS-USERS-DROPPED
152700     ELSE
152800         SET WK-USR-KEEP (IDX-USR) TO TRUE
152900     END-IF.
153000 9605-END-MARK-ONE-USER-BY-ORDER-COUNT.
153100     EXIT.
153200      
153300*    MIRRORS 3100/4910'S PING-PONG NORMALIZATION SO 9620 ALWAYS
153400*    SEES THE CURRENT RECORD IN THE WA- FIELDS REGARDLESS OF
153500*    WHICH WORK FILE WAS ACTIVE.
153600 9610-BEGIN-SPLIT-ONE-RECORD.
153700     IF WS-CURRENT-IS-A
153800         READ NBR-WORK-A INTO WA-TRANSACTION-REC
153900             AT END SET WS-AT-EOF TO TRUE
154000             NOT AT END
154100                 PERFORM 9620-BEGIN-ROUTE-ONE-RECORD
154200                    THRU 9620-END-ROUTE-ONE-RECORD
154300         END-READ
154400     ELSE
154500         READ NBR-WORK-B INTO WB-TRANSACTION-REC
154600             AT END SET WS-AT-EOF TO TRUE
154700             NOT AT END
154800                 MOVE WB-USER-ID      TO WA-USER-ID
154900                 MOVE WB-ORDER-NUMBER TO WA-ORDER-NUMBER
155000                 MOVE WB-PRODUCT-ID   TO WA-PRODUCT-ID
155100                 PERFORM 9620-BEGIN-ROUTE-ONE-RECORD
155200                    THRU 9620-END-ROUTE-ONE-RECORD
155300         END-READ
155400     END-IF.
155500 9610-END-SPLIT-ONE-RECORD.
155600     EXIT.
155700      
155800*    A USER'S HIGHEST ORDER NUMBER (HELD IN WK-USR-MAX-ORDER SINCE
155900*    3310) IS TAKEN TO BE THEIR MOST RECENT ORDER AND ROUTED TO
156000*    FUTURE; EVERY EARLIER ORDER OF THAT USER GOES TO HISTORY.
156100*    USERS ALREADY DROPPED BY 9605 PRODUCE NO OUTPUT AT ALL.
156200 9620-BEGIN-ROUTE-ONE-RECORD.
156300     SET WS-NOT-FOUND TO TRUE
156400     SEARCH ALL WK-USR-ENTRY
156500         WHEN WK-USR-ID (IDX-USR) = WA-USER-ID
156600             SET WS-FOUND TO TRUE
156700     END-SEARCH
156800      
156900     IF WS-FOUND AND WK-USR-KEEP (IDX-USR)
157000         MOVE WA-USER-ID      TO HO-USER-ID FO-USER-ID
157100         MOVE WA-ORDER-NUMBER TO HO-ORDER-NUMBER FO-ORDER-NUMBER
157200         MOVE WA-PRODUCT-ID   TO HO-PRODUCT-ID FO-PRODUCT-ID
157300      
157400         IF WA-ORDER-NUMBER = WK-USR-MAX-ORDER (IDX-USR)
157500             WRITE FO-TRANSACTION-REC
157600         ELSE
157700             WRITE HO-TRANSACTION-REC
157800         END-IF
157900     END-IF.
158000 9620-END-ROUTE-ONE-RECORD.
158100     EXIT.
158200      
158300*    EVERY USER HAS A SINGLE ORDER - NO SPLIT IS POSSIBLE, SO
158400*    BOTH OUTPUTS ARE THE UNCHANGED CURRENT WORKING SET.
158500 9690-BEGIN-COPY-UNSPLIT-BOTH-WAYS.
158600     OPEN OUTPUT HIST-OUT
158700     OPEN OUTPUT FUT-OUT
158800      
158900     IF WS-CURRENT-IS-A
159000         OPEN INPUT NBR-WORK-A
159100     ELSE
159200         OPEN INPUT NBR-WORK-B
159300     END-IF
159400      
159500     SET WS-NOT-AT-EOF TO TRUE
159600     PERFORM 9691-BEGIN-COPY-ONE-RECORD-UNSPLIT
159700        THRU 9691-END-COPY-ONE-RECORD-UNSPLIT
159800        UNTIL WS-AT-EOF
159900      
160000     IF WS-CURRENT-IS-A
160100         CLOSE NBR-WORK-A
160200     ELSE
160300         CLOSE NBR-WORK-B
160400     END-IF
160500      
160600     CLOSE HIST-OUT
160700     CLOSE FUT-OUT.
160800 9690-END-COPY-UNSPLIT-BOTH-WAYS.
160900     EXIT.
161000      
161100*    WRITES THE SAME RECORD TO BOTH OUTPUTS UNCHANGED - SEE THE
161200*    BANNER ABOVE FOR WHY THIS DEGENERATE PATH EXISTS.
161300 9691-BEGIN-COPY-ONE-RECORD-UNSPLIT.
161400     IF WS-CURRENT-IS-A
161500         READ NBR-WORK-A INTO WA-TRANSACTION-REC
161600             AT END SET WS-AT-EOF TO TRUE
161700             NOT AT END
161800                 MOVE WA-USER-ID      TO HO-USER-ID FO-USER-ID
161900                 MOVE WA-ORDER-NUMBER TO HO-ORDER-NUMBER
162000                                          FO-ORDER-NUMBER
162100                 MOVE WA-PRODUCT-ID   TO HO-PRODUCT-ID
162200                                          FO-PRODUCT-ID
162300                 WRITE HO-TRANSACTION-REC
162400                 WRITE FO-TRANSACTION-REC
162500         END-READ
162600     ELSE
162700         READ NBR-WORK-B INTO WB-TRANSACTION-REC
162800             AT END SET WS-AT-EOF TO TRUE
162900             NOT AT END
163000                 MOVE WB-USER-ID      TO HO-USER-ID FO-USER-ID
163100                 MOVE WB-ORDER-NUMBER TO HO-ORDER-NUMBER
163200                                          FO-ORDER-NUMBER
163300                 MOVE WB-PRODUCT-ID   TO HO-PRODUCT-ID
163400                                          FO-PRODUCT-ID
163500                 WRITE HO-TRANSACTION-REC
163600                 WRITE FO-TRANSACTION-REC
163700         END-READ
163800     END-IF.
163900 9691-END-COPY-ONE-RECORD-UNSPLIT.
164000     EXIT.
164100      
164200*    READ BOTH OUTPUTS BACK AND COMPARE THEIR DISTINCT USER SETS.
164300 9650-BEGIN-VERIFY-USER-SETS.
164400     MOVE ZEROES TO WK-HO-USR-CNT WK-FO-USR-CNT
164500      
164600     OPEN INPUT HIST-OUT
164700     SET WS-NOT-AT-EOF TO TRUE
164800     PERFORM 9651-BEGIN-COLLECT-HIST-OUT-USER
164900        THRU 9651-END-COLLECT-HIST-OUT-USER
165000        UNTIL WS-AT-EOF
165100     CLOSE HIST-OUT
165200      
165300     OPEN INPUT FUT-OUT
165400     SET WS-NOT-AT-EOF TO TRUE
165500     PERFORM 9652-BEGIN-COLLECT-FUT-OUT-USER
165600        THRU 9652-END-COLLECT-FUT-OUT-USER
165700        UNTIL WS-AT-EOF
165800     CLOSE FUT-OUT
165900      
166000     SET WS-SETS-MATCH TO TRUE
166100     IF WK-HO-USR-CNT NOT = WK-FO-USR-CNT
166200         SET WS-SETS-MISMATCH TO TRUE
166300     ELSE
166400         PERFORM 9660-BEGIN-COMPARE-ONE-USER-PAIR
166500            THRU 9660-END-COMPARE-ONE-USER-PAIR
166600            VARYING IDX-HO-USR FROM 1 BY 1
166700              UNTIL IDX-HO-USR > WK-HO-USR-CNT
166800     END-IF
166900      
167000     DISPLAY SPACE
167100     IF WS-SETS-MATCH
167200         DISPLAY "History/future user sets match - "
167300                 WK-HO-USR-CNT " users."
167400     ELSE
167500         DISPLAY "Warning: history/future user sets do NOT"
167600                 " match! HISTOUT=" WK-HO-USR-CNT
167700                 " FUTOUT=" WK-FO-USR-CNT
167800     END-IF.
167900 9650-END-VERIFY-USER-SETS.
168000     EXIT.
168100      
168200*    BOTH TABLES ARE THE SAME SIZE BY THE TIME WE GET HERE (9650
168300*    ALREADY CHECKED THE COUNTS MATCH) AND BOTH ARE SORTED
168400*    ASCENDING, SO A STRAIGHT INDEX-BY-INDEX WALK IS ENOUGH - NO
168500*    SEARCH NEEDED.
168600 9660-BEGIN-COMPARE-ONE-USER-PAIR.
168700     SET IDX-FO-USR TO IDX-HO-USR
168800     IF WK-HO-USR-ID (IDX-HO-USR) NOT = WK-FO-USR-ID (IDX-FO-USR)
168900         SET WS-SETS-MISMATCH TO TRUE
169000     END-IF.
169100 9660-END-COMPARE-ONE-USER-PAIR.
169200     EXIT.
169300      
169400*    BUILDS THE DISTINCT-USER TABLE FOR HISTOUT BY RE-READING THE
169500*    FILE WE JUST WROTE - A SEPARATE PASS RATHER THAN COLLECTING
169600*    DURING 9620 SO THE VERIFY STEP PROVES WHAT ACTUALLY LANDED
169700*    ON DISK, NOT JUST WHAT WE INTENDED TO WRITE.
169800 9651-BEGIN-COLLECT-HIST-OUT-USER.
169900     READ HIST-OUT INTO HO-TRANSACTION-REC
170000         AT END SET WS-AT-EOF TO TRUE
170100         NOT AT END
170200             SET WS-NOT-FOUND TO TRUE
170300             IF WK-HO-USR-CNT NOT = ZEROES
170400                 SEARCH ALL WK-HO-USR-ID
170500                     WHEN WK-HO-USR-ID (IDX-HO-USR) = HO-USER-ID
170600                         SET WS-FOUND TO TRUE
170700                 END-SEARCH
170800             END-IF
170900             IF WS-NOT-FOUND
171000                 PERFORM 9653-BEGIN-INSERT-HO-USR-ENTRY
171100                    THRU 9653-END-INSERT-HO-USR-ENTRY
171200             END-IF
171300     END-READ.
171400 9651-END-COLLECT-HIST-OUT-USER.
171500     EXIT.
171600
171700*    HISTOUT IS NOT NATURALLY IN ASCENDING USER-ID ORDER, SO THIS
171800*    TABLE MUST BE SHIFT-INSERTED LIKE WK-BSK-TAB/WK-PRD-TAB TO STAY
171900*    SORTED FOR THE SEARCH ALL ABOVE AND FOR THE PAIRWISE COMPARE
172000*    IN 9660.
172100 9653-BEGIN-INSERT-HO-USR-ENTRY.
172200     ADD CTE-ONE TO WK-HO-USR-CNT
172300     SET IDX-HO-USR TO WK-HO-USR-CNT
172400     PERFORM 9654-BEGIN-SHIFT-HO-USR-ENTRY
172500        THRU 9654-END-SHIFT-HO-USR-ENTRY
172600        TEST AFTER
172700        VARYING IDX-HO-USR FROM WK-HO-USR-CNT BY -1
172800          UNTIL IDX-HO-USR = 1
172900             OR WK-HO-USR-ID (IDX-HO-USR - 1) < HO-USER-ID
173000     MOVE HO-USER-ID TO WK-HO-USR-ID (IDX-HO-USR).
173100 9653-END-INSERT-HO-USR-ENTRY.
173200     EXIT.
173300
173400 9654-BEGIN-SHIFT-HO-USR-ENTRY.
173500     MOVE WK-HO-USR-ID (IDX-HO-USR - 1) TO WK-HO-USR-ID (IDX-HO-USR).
173600 9654-END-SHIFT-HO-USR-ENTRY.
173700     EXIT.
173800
173900*    SAME RE-READ-AND-VERIFY APPROACH AS 9651, AGAINST FUTOUT.
174000 9652-BEGIN-COLLECT-FUT-OUT-USER.
174100     READ FUT-OUT INTO FO-TRANSACTION-REC
174200         AT END SET WS-AT-EOF TO TRUE
174300         NOT AT END
174400             SET WS-NOT-FOUND TO TRUE
174500             IF WK-FO-USR-CNT NOT = ZEROES
174600                 SEARCH ALL WK-FO-USR-ID
174700                     WHEN WK-FO-USR-ID (IDX-FO-USR) = FO-USER-ID
174800                         SET WS-FOUND TO TRUE
174900                 END-SEARCH
175000             END-IF
175100             IF WS-NOT-FOUND
175200                 PERFORM 9655-BEGIN-INSERT-FO-USR-ENTRY
175300                    THRU 9655-END-INSERT-FO-USR-ENTRY
175400             END-IF
175500     END-READ.
175600 9652-END-COLLECT-FUT-OUT-USER.
175700     EXIT.
175800
175900*    SAME RATIONALE AS 9653 - FUTOUT ALSO NEEDS A SORTED TABLE.
176000 9655-BEGIN-INSERT-FO-USR-ENTRY.
176100     ADD CTE-ONE TO WK-FO-USR-CNT
176200     SET IDX-FO-USR TO WK-FO-USR-CNT
176300     PERFORM 9656-BEGIN-SHIFT-FO-USR-ENTRY
176400        THRU 9656-END-SHIFT-FO-USR-ENTRY
176500        TEST AFTER
176600        VARYING IDX-FO-USR FROM WK-FO-USR-CNT BY -1
176700          UNTIL IDX-FO-USR = 1
176800             OR WK-FO-USR-ID (IDX-FO-USR - 1) < FO-USER-ID
176900     MOVE FO-USER-ID TO WK-FO-USR-ID (IDX-FO-USR).
177000 9655-END-INSERT-FO-USR-ENTRY.
177100     EXIT.
177200
177300 9656-BEGIN-SHIFT-FO-USR-ENTRY.
177400     MOVE WK-FO-USR-ID (IDX-FO-USR - 1) TO WK-FO-USR-ID (IDX-FO-USR).
177500 9656-END-SHIFT-FO-USR-ENTRY.
177600     EXIT.
177700      
177800 END PROGRAM NbrRstrt.
177900      
