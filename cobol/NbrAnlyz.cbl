000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     NbrAnlyz.
000300 AUTHOR.         R SEALANDER.
000400 INSTALLATION.   DATA SERVICES - RETAIL ANALYTICS GROUP.
000500 DATE-WRITTEN.   07/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                     C H A N G E   L O G                        *
001000*----------------------------------------------------------------*
001100* 070289 RWS  INITIAL WRITE-UP - REPORTS BASKET/ORDER STATISTICS
001200* 070289 RWS  AHEAD OF A RESTRICTION RUN.
001300* 071489 RWS  ADDED TEMPORAL PERIOD COUNT (DISTINCT ORDER NUMBERS
001400* 071489 RWS  ACROSS THE WHOLE MERGED SET).
001500* 091790 RWS  ADDED RESTRICTION CARD VALIDATION SECTION.
001600* 040293 LDK  ADDED MAX-PRODUCTS-KEEP VALIDATION, REQUEST #RA-204.
001700* 091894 LDK  ADDED MIN/MAX-ITEMS VALIDATION, REQUEST #RA-222.
001800* 100798 MPC  Y2K READINESS REVIEW - NO 2-DIGIT YEAR FIELDS FOUND
001900* 100798 MPC  IN THIS PROGRAM. DATE-WRITTEN STAMP LEFT AS-IS.
002000* 030500 MPC  ADDED PCT-OF-AVAILABLE COLUMN TO SUMMARY REPORT.
002100* 051703 GHN  WROTE RESULT TO CONFIG-RPT IN ADDITION TO DISPLAY -
002200* 051703 GHN  FLOOR WANTED A HARD COPY OF THE CHOSEN RANGES.
002300* 042907 GHN  RECODED ALL INLINE PERFORM LOOPS AS OUT-OF-LINE
002400* 042907 GHN  PARAGRAPHS, SHOP STANDARD PER CODING BULLETIN 4-07.
002500* 031108 TLR  ADDED PC-MAX-TEMPORAL-PERIODS TO THE CARD AND TO
002600* 031108 TLR  6000/7000 - THE CARD WAS ONE RANGE SHORT OF WHAT
002700* 031108 TLR  THE SUMMARY REPORT HEADING ALREADY CLAIMED.
002800* 031108 TLR  ALSO CORRECTED MIN/MAX-BASKETS AND MIN/MAX-ITEMS
002900* 031108 TLR  EDITS TO CHECK AGAINST THE OBSERVED ORDERS-PER-
003000* 031108 TLR  CUSTOMER AND BASKET-DEPTH RANGES, NOT EACH OTHER.
003100* 041511 DJP  RENAMED EVERY NNNN-NAME-EXIT PARAGRAPH TO THE SHOP'S
003200* 041511 DJP  OWN NNNN-BEGIN-NAME/NNNN-END-NAME PAIR STYLE, PER
003300* 041511 DJP  CODING BULLETIN 4-07 AUDIT FINDING #CB-07-19 - SAME
003400* 041511 DJP  CLEANUP AS WAS DONE IN NBRRSTRT THIS WEEK.
003500* 062113 DJP  PUT THE UPSI-0 TRACE SWITCH TO WORK IN 3000 - IT WAS
003600* 062113 DJP  DECLARED BACK IN 021599 OVER IN NBRRSTRT BUT NEVER
003700* 062113 DJP  WIRED IN OVER HERE, SO FLOOR SUPPORT HAD NO TRACE TO
003800* 062113 DJP  TURN ON WHEN THIS PROGRAM'S TABLE COUNTS LOOKED OFF.
003900* 062113 DJP  ALSO PUT THE NBR-DIGITS CLASS TEST TO WORK IN 6000 -
004000* 062113 DJP  A MISALIGNED SAMPLE-USERS FIELD NOW FAILS VALIDATION
004100* 062113 DJP  CLEANLY INSTEAD OF COMPARING GARBAGE TO AR-MAX-
004200* 062113 DJP  CUSTOMERS.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-370.
004700 OBJECT-COMPUTER.    IBM-370.
004800 SPECIAL-NAMES.
004900     C01                     IS TOP-OF-FORM
005000     CLASS NBR-DIGITS        IS "0" THRU "9"
005100     UPSI-0 ON  STATUS       IS SW-TRACE-ON
005200            OFF STATUS       IS SW-TRACE-OFF.
005300      
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT OPTIONAL HIST-IN     ASSIGN TO "HISTIN"
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-HIST-IN.
005900      
006000     SELECT OPTIONAL FUT-IN      ASSIGN TO "FUTIN"
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-FUT-IN.
006300      
006400     SELECT OPTIONAL NBR-WORK-A  ASSIGN TO "NBRWRKA"
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-WORK-A.
006700      
006800     SELECT OPTIONAL PARM-CARD   ASSIGN TO "NBRPARM"
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-PARM-CARD.
007100      
007200     SELECT OPTIONAL CONFIG-RPT  ASSIGN TO "CONFGRPT"
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-CONFIG-RPT.
007500      
007600 DATA DIVISION.
007700 FILE SECTION.
007800*----------------------------------------------------------------*
007900*   TRANSACTION RECORD - SAME 23-BYTE LAYOUT NBRRSTRT USES, SO   *
008000*   A DATASET NBRRSTRT CAN READ, THIS PROGRAM CAN READ TOO.       *
008100*----------------------------------------------------------------*
008200 FD  HIST-IN
008300     LABEL RECORD IS STANDARD.
008400 01  HI-TRANSACTION-REC.
008500     05  HI-USER-ID              PIC 9(09).
008600     05  HI-ORDER-NUMBER         PIC 9(05).
008700     05  HI-PRODUCT-ID           PIC 9(09).
008800     05  FILLER                  PIC X(01).
008900      
009000*    OPTIONAL - AN ANALYSIS RUN AGAINST HISTORY ALONE IS LEGAL.
009100 FD  FUT-IN
009200     LABEL RECORD IS STANDARD.
009300 01  FI-TRANSACTION-REC.
009400     05  FI-USER-ID              PIC 9(09).
009500     05  FI-ORDER-NUMBER         PIC 9(05).
009600     05  FI-PRODUCT-ID           PIC 9(09).
009700     05  FILLER                  PIC X(01).
009800      
009900*    THIS PROGRAM HAS NO FILTER STAGES, SO THERE IS NO SECOND
010000*    PING-PONG FILE - NBR-WORK-A HOLDS THE MERGED SET ONCE AND
010100*    IS READ BACK FOR BOTH THE ANALYSIS BLOCK AND THE RESTRICTION
010200*    VALIDATION SECTION.
010300 FD  NBR-WORK-A
010400     LABEL RECORD IS STANDARD.
010500 01  WA-TRANSACTION-REC.
010600     05  WA-USER-ID              PIC 9(09).
010700     05  WA-ORDER-NUMBER         PIC 9(05).
010800     05  WA-PRODUCT-ID           PIC 9(09).
010900     05  FILLER                  PIC X(01).
011000      
011100*----------------------------------------------------------------*
011200*   RESTRICTION PARAMETER CARD - FIVE CANDIDATE RANGES TO         *
011300*   VALIDATE AGAINST THE OBSERVED DATASET BEFORE A RESTRICT RUN   *
011400*----------------------------------------------------------------*
011500 FD  PARM-CARD
011600     LABEL RECORD IS STANDARD.
011700 01  PARM-CARD-REC.
011800     05  PC-SAMPLE-USERS         PIC 9(09).
011900     05  PC-MIN-BASKETS          PIC 9(05).
012000     05  PC-MAX-BASKETS          PIC 9(05).
012100     05  PC-MIN-ITEMS            PIC 9(05).
012200     05  PC-MAX-ITEMS            PIC 9(05).
012300     05  PC-MAX-PRODUCTS-KEEP    PIC 9(09).
012400     05  PC-MAX-TEMPORAL-PERIODS PIC 9(09).
012500     05  FILLER                  PIC X(06).
012600      
012700*    PRE-1994 4-FIELD CARD LAYOUT (NO PRODUCT ASSORTMENT FIELD).
012800*    KEPT FOR REFERENCE ONLY - SEE REQUEST #RA-204.
012900 01  PARM-CARD-REC-OLD REDEFINES PARM-CARD-REC.
013000     05  PCO-SAMPLE-USERS        PIC 9(09).
013100     05  PCO-MIN-BASKETS         PIC 9(05).
013200     05  PCO-MAX-BASKETS         PIC 9(05).
013300     05  PCO-MIN-ITEMS           PIC 9(05).
013400     05  PCO-MAX-ITEMS           PIC 9(05).
013500     05  FILLER                  PIC X(24).
013600      
013700 FD  CONFIG-RPT
013800     LABEL RECORD IS STANDARD.
013900 01  CR-REPORT-LINE              PIC X(80).
014000 01  CR-REPORT-LINE-COLS REDEFINES CR-REPORT-LINE.
014100     05  CR-LABEL                PIC X(40).
014200     05  CR-VALUE                PIC X(40).
014300      
014400 WORKING-STORAGE SECTION.
014500*----------------------------------------------------------------*
014600*   FILE STATUS BYTES                                            *
014700*----------------------------------------------------------------*
014800 01  WS-FILE-STATUSES.
014900     05  FS-HIST-IN              PIC X(02) VALUE "00".
015000         88  FS-HIST-IN-OK                 VALUE "00".
015100         88  FS-HIST-IN-EOF                VALUE "10".
015200         88  FS-HIST-IN-NFD                VALUE "35".
015300     05  FS-FUT-IN               PIC X(02) VALUE "00".
015400         88  FS-FUT-IN-OK                  VALUE "00".
015500         88  FS-FUT-IN-EOF                 VALUE "10".
015600         88  FS-FUT-IN-NFD                 VALUE "35".
015700     05  FS-WORK-A               PIC X(02) VALUE "00".
015800         88  FS-WORK-A-OK                  VALUE "00".
015900         88  FS-WORK-A-EOF                 VALUE "10".
016000     05  FS-PARM-CARD            PIC X(02) VALUE "00".
016100         88  FS-PARM-CARD-OK               VALUE "00".
016200         88  FS-PARM-CARD-NFD               VALUE "35".
016300     05  FS-CONFIG-RPT           PIC X(02) VALUE "00".
016400         88  FS-CONFIG-RPT-OK              VALUE "00".
016500      
016600 01  FILLER                      PIC X(01).
016700      
016800 77  CTE-ONE                     PIC 9(01) COMP VALUE 1.
016900 77  CTE-ZERO                    PIC 9(01) COMP VALUE 0.
017000      
017100 01  WS-RUN-TOTALS.
017200     05  WS-RECORDS-LOADED       PIC 9(09) COMP VALUE ZEROES.
017300      
017400 01  WS-SWITCHES.
017500     05  WS-EOF-SW               PIC X(01) VALUE "N".
017600         88  WS-AT-EOF                      VALUE "Y".
017700         88  WS-NOT-AT-EOF                  VALUE "N".
017800     05  WS-FOUND-SW             PIC X(01) VALUE "N".
017900         88  WS-FOUND                       VALUE "Y".
018000         88  WS-NOT-FOUND                   VALUE "N".
018100*    STARTS TRUE - 6000 SETS IT FALSE THE MOMENT ANY ONE CANDIDATE
018200*    RANGE FAILS VALIDATION, SO 7000 CAN TELL AT A GLANCE WHETHER
018300*    THE WHOLE CARD PASSED.
018400     05  WS-PARM-VALID-SW        PIC X(01) VALUE "Y".
018500         88  WS-PARM-VALID                  VALUE "Y".
018600         88  WS-PARM-INVALID                VALUE "N".
018700      
018800*----------------------------------------------------------------*
018900*   WORKING TABLES - SAME SHAPE AS NBRRSTRT SO THE TWO PROGRAMS  *
019000*   AGREE ON WHAT A "BASKET" AND A "USER" ARE.                   *
019100*----------------------------------------------------------------*
019200 01  WK-BSK-CNT                  PIC 9(06) COMP VALUE ZEROES.
019300 01  WK-BSK-TAB.
019400     05  WK-BSK-ENTRY OCCURS 1 TO 100000 TIMES
019500                      DEPENDING ON WK-BSK-CNT
019600                      ASCENDING KEY IS WK-BSK-USER WK-BSK-ORDER
019700                      INDEXED BY IDX-BSK.
019800         10  WK-BSK-USER         PIC 9(09).
019900         10  WK-BSK-ORDER        PIC 9(05).
020000         10  WK-BSK-ITEM-CNT     PIC 9(05) COMP VALUE ZEROES.
020100      
020200 01  WK-USR-CNT                  PIC 9(06) COMP VALUE ZEROES.
020300 01  WK-USR-TAB.
020400     05  WK-USR-ENTRY OCCURS 1 TO 40000 TIMES
020500                      DEPENDING ON WK-USR-CNT
020600                      ASCENDING KEY IS WK-USR-ID
020700                      INDEXED BY IDX-USR.
020800         10  WK-USR-ID           PIC 9(09).
020900         10  WK-USR-REC-CNT      PIC 9(07) COMP VALUE ZEROES.
021000         10  WK-USR-ORD-CNT      PIC 9(05) COMP VALUE ZEROES.
021100      
021200 01  WK-PRD-CNT                  PIC 9(06) COMP VALUE ZEROES.
021300 01  WK-PRD-TAB.
021400     05  WK-PRD-ENTRY OCCURS 1 TO 20000 TIMES
021500                      DEPENDING ON WK-PRD-CNT
021600                      ASCENDING KEY IS WK-PRD-ID
021700                      INDEXED BY IDX-PRD.
021800         10  WK-PRD-ID           PIC 9(09).
021900      
022000*    DISTINCT ORDER-NUMBER TABLE - THIS IS WHAT "TEMPORAL PERIOD"
022100*    MEANS IN THE ANALYSIS BLOCK AND THE RESTRICTION CARD: ONE
022200*    ENTRY PER ORDER NUMBER SEEN ANYWHERE IN THE MERGED SET,
022300*    REGARDLESS OF WHICH USER PLACED IT.
022400 01  WK-ORDNO-CNT                PIC 9(06) COMP VALUE ZEROES.
022500 01  WK-ORDNO-TAB.
022600     05  WK-ORDNO-ENTRY OCCURS 1 TO 100000 TIMES
022700                      DEPENDING ON WK-ORDNO-CNT
022800                      ASCENDING KEY IS WK-ORDNO-VALUE
022900                      INDEXED BY IDX-ORDNO
023000                      PIC 9(05).
023100      
023200*----------------------------------------------------------------*
023300*   ANALYSIS-REPORT ACCUMULATORS (U11)                           *
023400*----------------------------------------------------------------*
023500*    THIS GROUP IS BOTH THE 5000 DISPLAY BLOCK'S SOURCE AND THE
023600*    YARDSTICK 6000 VALIDATES THE RESTRICTION CARD AGAINST - ONE
023700*    SET OF NUMBERS, COMPUTED ONCE BY 4000, USED TWICE.
023800 01  WS-ANALYSIS-REPORT.
023900     05  AR-MAX-CUSTOMERS        PIC 9(09) VALUE ZEROES.
024000     05  AR-MIN-ORDERS-PER-CUST  PIC 9(05) VALUE ZEROES.
024100     05  AR-MAX-ORDERS-PER-CUST  PIC 9(05) VALUE ZEROES.
024200     05  AR-AVG-ORDERS-PER-CUST  PIC 9(07)V99 VALUE ZEROES.
024300     05  AR-MIN-BASKET-DEPTH     PIC 9(05) VALUE ZEROES.
024400     05  AR-MAX-BASKET-DEPTH     PIC 9(05) VALUE ZEROES.
024500     05  AR-AVG-BASKET-DEPTH     PIC 9(07)V99 VALUE ZEROES.
024600     05  AR-MAX-PRODUCTS         PIC 9(09) VALUE ZEROES.
024700     05  AR-MAX-TEMPORAL-PERIODS PIC 9(09) VALUE ZEROES.
024800     05  AR-TOTAL-TRANSACTIONS   PIC 9(09) VALUE ZEROES.
024900     05  AR-TOTAL-ORDERS         PIC 9(09) VALUE ZEROES.
025000      
025100 01  WS-ANALYSIS-REPORT-X REDEFINES WS-ANALYSIS-REPORT.
025200     05  FILLER                  PIC X(09).
025300     05  AR-ORDER-RANGE-X        PIC X(10).
025400     05  FILLER                  PIC X(62).
025500      
025600 01  WS-DIVIDE-AREAS.
025700     05  WS-DIVIDEND             PIC 9(11)V99 VALUE ZEROES.
025800     05  WS-DIVISOR              PIC 9(09) VALUE ZEROES.
025900      
026000 01  WS-PCT-LINE.
026100     05  WS-PCT-LABEL            PIC X(34) VALUE SPACES.
026200     05  WS-PCT-VALUE            PIC ZZ9.9 VALUE ZEROES.
026300     05  FILLER                  PIC X(03) VALUE "%".
026400     05  FILLER                  PIC X(39) VALUE SPACES.
026500      
026600 01  WS-EDIT-AREAS.
026700     05  WS-EDIT-9-09            PIC ZZZZZZZZ9.
026800     05  WS-EDIT-9-07V2          PIC ZZZZZZ9.99.
026900     05  WS-EDIT-PCT             PIC ZZ9.9.
027000      
027100*----------------------------------------------------------------*
027200*   RESTRICTION VALIDATION WORK AREAS                            *
027300*----------------------------------------------------------------*
027400 01  WS-PCT-AREA.
027500*    WHAT PERCENTAGE OF THE OBSERVED POPULATION THE OPERATOR'S
027600*    CHOSEN SAMPLE-USERS/PRODUCTS-KEEP/TEMPORAL-PERIODS CARDS
027700*    REPRESENT - PRINTED ON THE 7000 SUMMARY SO THE REQUESTOR CAN
027800*    SEE AT A GLANCE HOW AGGRESSIVE A CUT THEY ASKED FOR.
027900     05  WS-PCT-SAMPLE-USERS     PIC 9(03)V9 VALUE ZEROES.
028000     05  WS-PCT-PRODUCTS-KEEP    PIC 9(03)V9 VALUE ZEROES.
028100     05  WS-PCT-TEMPORAL-PERIODS PIC 9(03)V9 VALUE ZEROES.
028200      
028300 PROCEDURE DIVISION.
028400 DECLARATIVES.
028500 FILE-ERROR-HANDLER SECTION.
028600     USE AFTER ERROR PROCEDURE ON HIST-IN FUT-IN NBR-WORK-A
028700                                  PARM-CARD CONFIG-RPT.
028800 STATUS-CHECK.
028900     IF FS-HIST-IN-NFD
029000         DISPLAY SPACE
029100         DISPLAY "NBRANLYZ - HISTIN not found - STOP RUN."
029200         STOP RUN
029300     END-IF
029400     DISPLAY SPACE
029500     DISPLAY "+---------------------------------------------+"
029600     DISPLAY "| NBRANLYZ - UNEXPECTED FILE STATUS CONDITION  |"
029700     DISPLAY "+---------------------------------------------+"
029800     DISPLAY "| HIST-IN   STATUS: [" FS-HIST-IN   "]"
029900     DISPLAY "| FUT-IN    STATUS: [" FS-FUT-IN    "]"
030000     DISPLAY "| WORK-A    STATUS: [" FS-WORK-A    "]"
030100     DISPLAY "| PARM-CARD STATUS: [" FS-PARM-CARD "]"
030200     DISPLAY "| CONFIG-RPT STATUS:[" FS-CONFIG-RPT "]"
030300     DISPLAY "+---------------------------------------------+"
030400     STOP RUN.
030500 END DECLARATIVES.
030600      
030700 MAIN-PARAGRAPH SECTION.
030800 MAIN-PARAGRAPH.
030900     PERFORM 2000-BEGIN-MERGE-FILES
031000        THRU 2000-END-MERGE-FILES
031100      
031200     PERFORM 3000-BEGIN-REBUILD-TABLES
031300        THRU 3000-END-REBUILD-TABLES
031400      
031500     PERFORM 4000-BEGIN-COMPUTE-ANALYSIS
031600        THRU 4000-END-COMPUTE-ANALYSIS
031700      
031800     PERFORM 5000-BEGIN-SHOW-ANALYSIS-BLOCK
031900        THRU 5000-END-SHOW-ANALYSIS-BLOCK
032000      
032100     PERFORM 6000-BEGIN-VALIDATE-RESTRICTIONS
032200        THRU 6000-END-VALIDATE-RESTRICTIONS
032300      
032400     PERFORM 7000-BEGIN-SHOW-RESTRICTION-SUMMARY
032500        THRU 7000-END-SHOW-RESTRICTION-SUMMARY
032600      
032700     DISPLAY SPACE
032800     DISPLAY "Done!"
032900      
033000     STOP RUN.
033100      
033200*----------------------------------------------------------------*
033300*   2000 SERIES - MERGE HISTORY + FUTURE ONTO NBR-WORK-A         *
033400*   HISTORY IS REQUIRED; FUTURE IS OPTIONAL (SPLIT MAY NOT       *
033500*   EXIST YET THE FIRST TIME THIS ANALYSIS IS RUN).              *
033600*----------------------------------------------------------------*
033700*    HISTORY IS MANDATORY FOR AN ANALYSIS RUN - IF THE SHOP RUNS THIS
033800*    JOB WITHOUT EVER HAVING RUN A RESTRICTION PASS FIRST, THERE IS
033900*    NOTHING TO ANALYZE AND WE STOP RATHER THAN PRINT A BLANK REPORT.
034000*    FUTURE-IN IS OPTIONAL - A PRE-RESTRICTION ANALYSIS NEED ONLY
034100*    LOOK AT THE HISTORY WINDOW.
034200 2000-BEGIN-MERGE-FILES.
034300     MOVE ZEROES TO WS-RECORDS-LOADED
034400      
034500     OPEN OUTPUT NBR-WORK-A
034600     OPEN INPUT HIST-IN
034700      
034800     IF FS-HIST-IN-NFD
034900         DISPLAY SPACE
035000         DISPLAY "Error: HISTIN is required for analysis."
035100         STOP RUN
035200     END-IF
035300      
035400     SET WS-NOT-AT-EOF TO TRUE
035500     PERFORM 2100-BEGIN-COPY-HIST-IN-RECORD
035600        THRU 2100-END-COPY-HIST-IN-RECORD
035700        UNTIL FS-HIST-IN-EOF
035800      
035900     CLOSE HIST-IN
036000      
036100     OPEN INPUT FUT-IN
036200     IF FS-FUT-IN-OK
036300         SET WS-NOT-AT-EOF TO TRUE
036400         PERFORM 2200-BEGIN-COPY-FUT-IN-RECORD
036500            THRU 2200-END-COPY-FUT-IN-RECORD
036600            UNTIL FS-FUT-IN-EOF
036700         CLOSE FUT-IN
036800     END-IF
036900      
037000     CLOSE NBR-WORK-A
037100      
037200     DISPLAY SPACE
037300     DISPLAY "Loaded " WS-RECORDS-LOADED " records for analysis.".
037400 2000-END-MERGE-FILES.
037500     EXIT.
037600      
037700*    ONE HISTORY RECORD STRAIGHT THROUGH TO THE WORK FILE, NO
037800*    FILTERING - THIS PROGRAM NEVER WRITES HISTORY-OUT/FUTURE-OUT,
037900*    IT ONLY READS TO COUNT AND MEASURE.
038000 2100-BEGIN-COPY-HIST-IN-RECORD.
038100     READ HIST-IN INTO HI-TRANSACTION-REC
038200         AT END
038300             SET FS-HIST-IN-EOF TO TRUE
038400         NOT AT END
038500             MOVE HI-USER-ID      TO WA-USER-ID
038600             MOVE HI-ORDER-NUMBER TO WA-ORDER-NUMBER
038700             MOVE HI-PRODUCT-ID   TO WA-PRODUCT-ID
038800             WRITE WA-TRANSACTION-REC
038900             ADD CTE-ONE TO WS-RECORDS-LOADED
039000     END-READ.
039100 2100-END-COPY-HIST-IN-RECORD.
039200     EXIT.
039300      
039400*    SAME IDEA FOR THE FUTURE WINDOW, WHEN PRESENT.
039500 2200-BEGIN-COPY-FUT-IN-RECORD.
039600     READ FUT-IN INTO FI-TRANSACTION-REC
039700         AT END
039800             SET FS-FUT-IN-EOF TO TRUE
039900         NOT AT END
040000             MOVE FI-USER-ID      TO WA-USER-ID
040100             MOVE FI-ORDER-NUMBER TO WA-ORDER-NUMBER
040200             MOVE FI-PRODUCT-ID   TO WA-PRODUCT-ID
040300             OPEN EXTEND NBR-WORK-A
040400             WRITE WA-TRANSACTION-REC
040500             CLOSE NBR-WORK-A
040600             ADD CTE-ONE TO WS-RECORDS-LOADED
040700     END-READ.
040800 2200-END-COPY-FUT-IN-RECORD.
040900     EXIT.
041000      
041100*----------------------------------------------------------------*
041200*   3000 SERIES - REBUILD BASKET/USER/PRODUCT/ORDER-NUMBER       *
041300*   TABLES FROM THE MERGED WORK FILE                             *
041400*----------------------------------------------------------------*
041500*    ONE SCAN OF NBR-WORK-A BUILDS THE THREE SORTED TABLES THAT
041600*    4000-COMPUTE-ANALYSIS AND 6000-VALIDATE-RESTRICTIONS BOTH LEAN
041700*    ON - SAME TABLE SHAPE AS NBRRSTRT SO A PROGRAMMER WHO KNOWS ONE
041800*    PROGRAM CAN READ THE OTHER WITHOUT RELEARNING THE LAYOUT.
041900 3000-BEGIN-REBUILD-TABLES.
042000     MOVE ZEROES TO WK-BSK-CNT WK-USR-CNT WK-PRD-CNT WK-ORDNO-CNT
042100      
042200     OPEN INPUT NBR-WORK-A
042300     SET WS-NOT-AT-EOF TO TRUE
042400     PERFORM 3100-BEGIN-SCAN-ONE-RECORD
042500        THRU 3100-END-SCAN-ONE-RECORD
042600        UNTIL WS-AT-EOF
042700     CLOSE NBR-WORK-A
042800      
042900     PERFORM 3300-BEGIN-DERIVE-USER-TABLE
043000        THRU 3300-END-DERIVE-USER-TABLE
043100      
043200     IF SW-TRACE-ON
043300         DISPLAY "TRACE: baskets=" WK-BSK-CNT
043400                 " users=" WK-USR-CNT
043500                 " products=" WK-PRD-CNT
043600     END-IF.
043700 3000-END-REBUILD-TABLES.
043800     EXIT.
043900      
044000*    READ-AHEAD LOOP BODY - ONE WORK RECORD IN, ONE CALL TO 3200.
044100 3100-BEGIN-SCAN-ONE-RECORD.
044200     READ NBR-WORK-A INTO WA-TRANSACTION-REC
044300         AT END SET WS-AT-EOF TO TRUE
044400         NOT AT END
044500             PERFORM 3200-BEGIN-ACCUMULATE-RECORD
044600                THRU 3200-END-ACCUMULATE-RECORD
044700     END-READ.
044800 3100-END-SCAN-ONE-RECORD.
044900     EXIT.
045000      
045100*    THREE TABLE-MAINTENANCE CALLS PER RECORD: BASKET, PRODUCT, AND
045200*    DISTINCT ORDER NUMBER.  ALL THREE TABLES STAY IN ASCENDING KEY
045300*    ORDER SO SEARCH ALL WORKS LATER AND 3300 CAN WALK WK-BSK-TAB IN
045400*    A SINGLE PASS TO DERIVE THE USER TABLE.
045500 3200-BEGIN-ACCUMULATE-RECORD.
045600     SET WS-NOT-FOUND TO TRUE
045700     IF WK-BSK-CNT NOT = ZEROES
045800         SEARCH ALL WK-BSK-ENTRY
045900             WHEN WK-BSK-USER (IDX-BSK) = WA-USER-ID
046000              AND WK-BSK-ORDER(IDX-BSK) = WA-ORDER-NUMBER
046100                 SET WS-FOUND TO TRUE
046200         END-SEARCH
046300     END-IF
046400      
046500     IF WS-FOUND
046600         ADD CTE-ONE TO WK-BSK-ITEM-CNT (IDX-BSK)
046700     ELSE
046800         PERFORM 3210-BEGIN-INSERT-BASKET-ENTRY
046900            THRU 3210-END-INSERT-BASKET-ENTRY
047000     END-IF
047100      
047200     SET WS-NOT-FOUND TO TRUE
047300     IF WK-PRD-CNT NOT = ZEROES
047400         SEARCH ALL WK-PRD-ENTRY
047500             WHEN WK-PRD-ID (IDX-PRD) = WA-PRODUCT-ID
047600                 SET WS-FOUND TO TRUE
047700         END-SEARCH
047800     END-IF
047900     IF WS-NOT-FOUND
048000         PERFORM 3220-BEGIN-INSERT-PRODUCT-ENTRY
048100            THRU 3220-END-INSERT-PRODUCT-ENTRY
048200     END-IF
048300      
048400     SET WS-NOT-FOUND TO TRUE
048500     IF WK-ORDNO-CNT NOT = ZEROES
048600         SEARCH ALL WK-ORDNO-ENTRY
048700             WHEN WK-ORDNO-VALUE (IDX-ORDNO) = WA-ORDER-NUMBER
048800                 SET WS-FOUND TO TRUE
048900         END-SEARCH
049000     END-IF
049100     IF WS-NOT-FOUND
049200         PERFORM 3230-BEGIN-INSERT-ORDNO-ENTRY
049300            THRU 3230-END-INSERT-ORDNO-ENTRY
049400     END-IF.
049500 3200-END-ACCUMULATE-RECORD.
049600     EXIT.
049700      
049800*    SEARCH ALL FOR THE (USER, ORDER) PAIR; FOUND MEANS ANOTHER LINE
049900*    ITEM ON A BASKET WE ALREADY HAVE, NOT-FOUND MEANS A NEW BASKET -
050000*    SHIFT THE TABLE OPEN AT THE INSERTION POINT AND ADD ONE.
050100 3210-BEGIN-INSERT-BASKET-ENTRY.
050200     ADD CTE-ONE TO WK-BSK-CNT
050300     SET IDX-BSK TO WK-BSK-CNT
050400     PERFORM 3211-BEGIN-SHIFT-BASKET-ENTRY
050500        THRU 3211-END-SHIFT-BASKET-ENTRY
050600        TEST AFTER
050700        VARYING IDX-BSK FROM WK-BSK-CNT BY -1
050800          UNTIL IDX-BSK = 1
050900             OR WK-BSK-USER (IDX-BSK - 1) < WA-USER-ID
051000             OR (WK-BSK-USER (IDX-BSK - 1) = WA-USER-ID AND
051100                 WK-BSK-ORDER(IDX-BSK - 1) < WA-ORDER-NUMBER)
051200     MOVE WA-USER-ID      TO WK-BSK-USER     (IDX-BSK)
051300     MOVE WA-ORDER-NUMBER TO WK-BSK-ORDER    (IDX-BSK)
051400     MOVE CTE-ONE         TO WK-BSK-ITEM-CNT (IDX-BSK).
051500 3210-END-INSERT-BASKET-ENTRY.
051600     EXIT.
051700      
051800 3211-BEGIN-SHIFT-BASKET-ENTRY.
051900     MOVE WK-BSK-ENTRY (IDX-BSK - 1) TO WK-BSK-ENTRY (IDX-BSK).
052000 3211-END-SHIFT-BASKET-ENTRY.
052100     EXIT.
052200      
052300*    SAME SHIFT-INSERT PATTERN, KEYED ON PRODUCT ID, FOR THE
052400*    DISTINCT-PRODUCT UNIVERSE ANALYSIS COUNTS.
052500 3220-BEGIN-INSERT-PRODUCT-ENTRY.
052600     ADD CTE-ONE TO WK-PRD-CNT
052700     SET IDX-PRD TO WK-PRD-CNT
052800     PERFORM 3221-BEGIN-SHIFT-PRODUCT-ENTRY
052900        THRU 3221-END-SHIFT-PRODUCT-ENTRY
053000        TEST AFTER
053100        VARYING IDX-PRD FROM WK-PRD-CNT BY -1
053200          UNTIL IDX-PRD = 1
053300             OR WK-PRD-ID (IDX-PRD - 1) < WA-PRODUCT-ID
053400     MOVE WA-PRODUCT-ID TO WK-PRD-ID (IDX-PRD).
053500 3220-END-INSERT-PRODUCT-ENTRY.
053600     EXIT.
053700      
053800 3221-BEGIN-SHIFT-PRODUCT-ENTRY.
053900     MOVE WK-PRD-ENTRY (IDX-PRD - 1) TO WK-PRD-ENTRY (IDX-PRD).
054000 3221-END-SHIFT-PRODUCT-ENTRY.
054100     EXIT.
054200      
054300*    ORDER-NUMBER IS RECYCLED PER USER IN THE SOURCE DATA, BUT
054400*    THE SPREAD OF DISTINCT VALUES SEEN ACROSS THE WHOLE MERGED
054500*    SET IS THE "TEMPORAL PERIOD" UNIVERSE REQUEST #RA-141 ASKED
054600*    FOR, SO THIS TABLE IS KEYED ON VALUE ALONE, NOT ON USER.
054700*    THIRD TABLE - DISTINCT ORDER NUMBERS ACROSS THE WHOLE MERGED
054800*    SET, IRRESPECTIVE OF WHICH USER PLACED THE ORDER.  THIS IS THE
054900*    COUNT THE TEMPORAL-PERIODS RESTRICTION IS VALIDATED AGAINST.
055000 3230-BEGIN-INSERT-ORDNO-ENTRY.
055100     ADD CTE-ONE TO WK-ORDNO-CNT
055200     SET IDX-ORDNO TO WK-ORDNO-CNT
055300     PERFORM 3231-BEGIN-SHIFT-ORDNO-ENTRY
055400        THRU 3231-END-SHIFT-ORDNO-ENTRY
055500        TEST AFTER
055600        VARYING IDX-ORDNO FROM WK-ORDNO-CNT BY -1
055700          UNTIL IDX-ORDNO = 1
055800             OR WK-ORDNO-VALUE (IDX-ORDNO - 1) < WA-ORDER-NUMBER
055900     MOVE WA-ORDER-NUMBER TO WK-ORDNO-VALUE (IDX-ORDNO).
056000 3230-END-INSERT-ORDNO-ENTRY.
056100     EXIT.
056200      
056300 3231-BEGIN-SHIFT-ORDNO-ENTRY.
056400     MOVE WK-ORDNO-VALUE (IDX-ORDNO - 1)
056500       TO WK-ORDNO-VALUE (IDX-ORDNO).
056600 3231-END-SHIFT-ORDNO-ENTRY.
056700     EXIT.
056800      
056900*    WALKS WK-BSK-TAB ONCE, ASCENDING BY USER, AND ROLLS UP EACH
057000*    USER'S ORDER COUNT INTO WK-USR-TAB - A CONTIGUOUS-RUN DERIVATION,
057100*    NOT A SECOND FILE PASS.
057200 3300-BEGIN-DERIVE-USER-TABLE.
057300     PERFORM 3310-BEGIN-DERIVE-ONE-BASKET-ROW
057400        THRU 3310-END-DERIVE-ONE-BASKET-ROW
057500        VARYING IDX-BSK FROM 1 BY 1
057600          UNTIL IDX-BSK > WK-BSK-CNT.
057700 3300-END-DERIVE-USER-TABLE.
057800     EXIT.
057900      
058000 3310-BEGIN-DERIVE-ONE-BASKET-ROW.
058100     IF IDX-BSK = 1
058200        OR WK-BSK-USER (IDX-BSK) NOT = WK-BSK-USER (IDX-BSK - 1)
058300         ADD CTE-ONE TO WK-USR-CNT
058400         SET IDX-USR TO WK-USR-CNT
058500         MOVE WK-BSK-USER (IDX-BSK)  TO WK-USR-ID      (IDX-USR)
058600         MOVE ZEROES                 TO WK-USR-REC-CNT (IDX-USR)
058700         MOVE ZEROES                 TO WK-USR-ORD-CNT (IDX-USR)
058800     END-IF
058900     ADD WK-BSK-ITEM-CNT (IDX-BSK) TO WK-USR-REC-CNT (IDX-USR)
059000     ADD CTE-ONE TO WK-USR-ORD-CNT (IDX-USR).
059100 3310-END-DERIVE-ONE-BASKET-ROW.
059200     EXIT.
059300      
059400*----------------------------------------------------------------*
059500*   4000 SERIES - COMPUTE ANALYSIS-REPORT AGGREGATES             *
059600*----------------------------------------------------------------*
059700*    TURNS THE THREE WORKING TABLES INTO THE NUMBERS THE 5000 BLOCK
059800*    PRINTS AND THE 6000 VALIDATION LEANS ON: POPULATION SIZES, MIN/
059900*    MAX ORDERS PER CUSTOMER, MIN/MAX BASKET DEPTH, AND THE DISTINCT
060000*    PRODUCT AND TEMPORAL-PERIOD COUNTS.  COMPUTED ONCE PER RUN SO
060100*    BOTH DOWNSTREAM PARAGRAPHS SEE CONSISTENT FIGURES.
060200 4000-BEGIN-COMPUTE-ANALYSIS.
060300     INITIALIZE WS-ANALYSIS-REPORT
060400      
060500     MOVE WK-USR-CNT TO AR-MAX-CUSTOMERS
060600     MOVE WK-PRD-CNT TO AR-MAX-PRODUCTS
060700     MOVE WK-ORDNO-CNT TO AR-MAX-TEMPORAL-PERIODS
060800     MOVE WS-RECORDS-LOADED TO AR-TOTAL-TRANSACTIONS
060900     MOVE WK-BSK-CNT TO AR-TOTAL-ORDERS
061000      
061100     IF WK-USR-CNT NOT = ZEROES
061200         MOVE WK-USR-ORD-CNT (1) TO AR-MIN-ORDERS-PER-CUST
061300         MOVE WK-USR-ORD-CNT (1) TO AR-MAX-ORDERS-PER-CUST
061400         PERFORM 4010-BEGIN-MINMAX-ONE-USER-ORDERS
061500            THRU 4010-END-MINMAX-ONE-USER-ORDERS
061600            VARYING IDX-USR FROM 1 BY 1
061700              UNTIL IDX-USR > WK-USR-CNT
061800      
061900         COMPUTE AR-AVG-ORDERS-PER-CUST ROUNDED =
062000                 AR-TOTAL-ORDERS / WK-USR-CNT
062100             ON SIZE ERROR MOVE ZEROES TO AR-AVG-ORDERS-PER-CUST
062200         END-COMPUTE
062300     END-IF
062400      
062500     IF WK-BSK-CNT NOT = ZEROES
062600         MOVE WK-BSK-ITEM-CNT (1) TO AR-MIN-BASKET-DEPTH
062700         MOVE WK-BSK-ITEM-CNT (1) TO AR-MAX-BASKET-DEPTH
062800         PERFORM 4020-BEGIN-MINMAX-ONE-BASKET-DEPTH
062900            THRU 4020-END-MINMAX-ONE-BASKET-DEPTH
063000            VARYING IDX-BSK FROM 1 BY 1
063100              UNTIL IDX-BSK > WK-BSK-CNT
063200      
063300         COMPUTE AR-AVG-BASKET-DEPTH ROUNDED =
063400                 AR-TOTAL-TRANSACTIONS / WK-BSK-CNT
063500             ON SIZE ERROR MOVE ZEROES TO AR-AVG-BASKET-DEPTH
063600         END-COMPUTE
063700     END-IF.
063800 4000-END-COMPUTE-ANALYSIS.
063900     EXIT.
064000      
064100*    RUNNING MIN/MAX OVER WK-USR-TAB'S ORDER-COUNT COLUMN.
064200 4010-BEGIN-MINMAX-ONE-USER-ORDERS.
064300     IF WK-USR-ORD-CNT (IDX-USR) < AR-MIN-ORDERS-PER-CUST
064400         MOVE WK-USR-ORD-CNT (IDX-USR)
064500           TO AR-MIN-ORDERS-PER-CUST
064600     END-IF
064700     IF WK-USR-ORD-CNT (IDX-USR) > AR-MAX-ORDERS-PER-CUST
064800         MOVE WK-USR-ORD-CNT (IDX-USR)
064900           TO AR-MAX-ORDERS-PER-CUST
065000     END-IF.
065100 4010-END-MINMAX-ONE-USER-ORDERS.
065200     EXIT.
065300      
065400*    RUNNING MIN/MAX OVER WK-BSK-TAB'S ITEM-COUNT COLUMN.
065500 4020-BEGIN-MINMAX-ONE-BASKET-DEPTH.
065600     IF WK-BSK-ITEM-CNT (IDX-BSK) < AR-MIN-BASKET-DEPTH
065700         MOVE WK-BSK-ITEM-CNT (IDX-BSK)
065800           TO AR-MIN-BASKET-DEPTH
065900     END-IF
066000     IF WK-BSK-ITEM-CNT (IDX-BSK) > AR-MAX-BASKET-DEPTH
066100         MOVE WK-BSK-ITEM-CNT (IDX-BSK)
066200           TO AR-MAX-BASKET-DEPTH
066300     END-IF.
066400 4020-END-MINMAX-ONE-BASKET-DEPTH.
066500     EXIT.
066600      
066700*----------------------------------------------------------------*
066800*   5000 SERIES - PRINT THE ANALYSIS BLOCK                       *
066900*----------------------------------------------------------------*
067000*    THIS IS THE REPORT A REQUESTOR READS BEFORE PUNCHING A
067100*    RESTRICTION CARD FOR NBRRSTRT - IT TELLS THEM WHAT RANGES ARE
067200*    EVEN POSSIBLE ON THIS HISTORY/FUTURE WINDOW.
067300 5000-BEGIN-SHOW-ANALYSIS-BLOCK.
067400     DISPLAY SPACE
067500     DISPLAY "Dataset analysis"
067600     DISPLAY "-------------------------------------------"
067700     DISPLAY "Total transactions       : " AR-TOTAL-TRANSACTIONS
067800     DISPLAY "Total orders (baskets)   : " AR-TOTAL-ORDERS
067900     DISPLAY "Distinct customers       : " AR-MAX-CUSTOMERS
068000     DISPLAY "Orders per customer, min : " AR-MIN-ORDERS-PER-CUST
068100     DISPLAY "Orders per customer, max : " AR-MAX-ORDERS-PER-CUST
068200     DISPLAY "Orders per customer, avg : " AR-AVG-ORDERS-PER-CUST
068300     DISPLAY "Basket depth, min        : " AR-MIN-BASKET-DEPTH
068400     DISPLAY "Basket depth, max        : " AR-MAX-BASKET-DEPTH
068500     DISPLAY "Basket depth, avg        : " AR-AVG-BASKET-DEPTH
068600     DISPLAY "Distinct products        : " AR-MAX-PRODUCTS
068700     DISPLAY "Distinct temporal periods: "
068800             AR-MAX-TEMPORAL-PERIODS.
068900 5000-END-SHOW-ANALYSIS-BLOCK.
069000     EXIT.
069100      
069200*----------------------------------------------------------------*
069300*   6000 SERIES - VALIDATE FIVE CANDIDATE RESTRICTION VALUES     *
069400*   FROM THE PARAMETER CARD AGAINST THE OBSERVED DATASET         *
069500*----------------------------------------------------------------*
069600*    READS THE SAME PARM-CARD LAYOUT NBRRSTRT READS AND CHECKS EACH
069700*    CANDIDATE VALUE AGAINST THE ANALYSIS FIGURES JUST COMPUTED -
069800*    THIS LETS A REQUESTOR DRY-RUN A RESTRICTION CARD AGAINST A
069900*    HISTORY WINDOW BEFORE SPENDING A FULL NBRRSTRT PASS ON IT.
070000*    WS-PARM-VALID-SW STARTS TRUE AND 6000 FLIPS IT FALSE THE FIRST
070100*    TIME ANY ONE VALUE FAILS - THE CARD EITHER PASSES WHOLE OR IT
070200*    DOES NOT, THERE IS NO PARTIAL-APPLY IN A BATCH JOB.
070300 6000-BEGIN-VALIDATE-RESTRICTIONS.
070400     OPEN INPUT PARM-CARD
070500     IF FS-PARM-CARD-NFD
070600         DISPLAY SPACE
070700         DISPLAY "Warning: NBRPARM not found - skipping"
070800                 " restriction validation."
070900         SET WS-PARM-INVALID TO TRUE
071000     ELSE
071100         READ PARM-CARD INTO PARM-CARD-REC
071200             AT END
071300                 DISPLAY SPACE
071400                 DISPLAY "Warning: NBRPARM is empty - skipping"
071500                         " restriction validation."
071600                 SET WS-PARM-INVALID TO TRUE
071700         END-READ
071800         CLOSE PARM-CARD
071900         IF WS-PARM-VALID
072000            AND PC-SAMPLE-USERS NOT NBR-DIGITS
072100             DISPLAY SPACE
072200             DISPLAY "Warning: NBRPARM card looks misaligned - the"
072300                     " SAMPLE-USERS field is not all numeric -"
072400                     " skipping restriction validation."
072500             SET WS-PARM-INVALID TO TRUE
072600         END-IF
072700     END-IF
072800      
072900*    SAMPLE-USERS CANNOT EXCEED THE WHOLE POPULATION - IF IT DOES
073000*    NBRRSTRT WOULD JUST CLAMP IT SILENTLY, BUT THIS IS A DRY-RUN
073100*    CHECK SO WE TELL THE REQUESTOR RATHER THAN GUESS FOR THEM.
073200     IF WS-PARM-VALID
073300         SET WS-PARM-VALID TO TRUE
073400      
073500         IF PC-SAMPLE-USERS > AR-MAX-CUSTOMERS
073600             DISPLAY SPACE
073700             DISPLAY "Reject: SAMPLE-USERS " PC-SAMPLE-USERS
073800                     " exceeds available customers "
073900                     AR-MAX-CUSTOMERS "."
074000             SET WS-PARM-INVALID TO TRUE
074100         END-IF
074200      
074300*    ZERO ON A BOUND MEANS "NOT SUPPLIED" PER THE PARM-CARD
074400*    CONTRACT - A ZERO CARD VALUE IS NEVER RANGE-CHECKED.
074500         IF (PC-MIN-BASKETS < AR-MIN-ORDERS-PER-CUST
074600            OR PC-MIN-BASKETS > AR-MAX-ORDERS-PER-CUST)
074700            AND PC-MIN-BASKETS NOT = ZEROES
074800             DISPLAY SPACE
074900             DISPLAY "Reject: MIN-BASKETS " PC-MIN-BASKETS
075000                     " is outside the observed orders-per-customer"
075100                     " range " AR-MIN-ORDERS-PER-CUST "-"
075200                     AR-MAX-ORDERS-PER-CUST "."
075300             SET WS-PARM-INVALID TO TRUE
075400         END-IF
075500     
075600         IF (PC-MAX-BASKETS < AR-MIN-ORDERS-PER-CUST
075700            OR PC-MAX-BASKETS > AR-MAX-ORDERS-PER-CUST)
075800            AND PC-MAX-BASKETS NOT = ZEROES
075900             DISPLAY SPACE
076000             DISPLAY "Reject: MAX-BASKETS " PC-MAX-BASKETS
076100                     " is outside the observed orders-per-customer"
076200                     " range " AR-MIN-ORDERS-PER-CUST "-"
076300                     AR-MAX-ORDERS-PER-CUST "."
076400             SET WS-PARM-INVALID TO TRUE
076500         END-IF
076600     
076700         IF (PC-MIN-ITEMS < AR-MIN-BASKET-DEPTH
076800            OR PC-MIN-ITEMS > AR-MAX-BASKET-DEPTH)
076900            AND PC-MIN-ITEMS NOT = ZEROES
077000             DISPLAY SPACE
077100             DISPLAY "Reject: MIN-ITEMS " PC-MIN-ITEMS
077200                     " is outside the observed basket-depth range "
077300                     AR-MIN-BASKET-DEPTH "-" AR-MAX-BASKET-DEPTH "."
077400             SET WS-PARM-INVALID TO TRUE
077500         END-IF
077600     
077700         IF (PC-MAX-ITEMS < AR-MIN-BASKET-DEPTH
077800            OR PC-MAX-ITEMS > AR-MAX-BASKET-DEPTH)
077900            AND PC-MAX-ITEMS NOT = ZEROES
078000             DISPLAY SPACE
078100             DISPLAY "Reject: MAX-ITEMS " PC-MAX-ITEMS
078200                     " is outside the observed basket-depth range "
078300                     AR-MIN-BASKET-DEPTH "-" AR-MAX-BASKET-DEPTH "."
078400             SET WS-PARM-INVALID TO TRUE
078500         END-IF
078600     
078700*    THE LAST TWO CHECKS ARE CEILINGS, NOT RANGES - THESE TWO
078800*    RESTRICTIONS ONLY EVER SHRINK THE KEPT SET, THEY HAVE NO
078900*    LOWER BOUND TO VIOLATE.
079000         IF PC-MAX-PRODUCTS-KEEP > AR-MAX-PRODUCTS
079100            AND PC-MAX-PRODUCTS-KEEP NOT = ZEROES
079200             DISPLAY SPACE
079300             DISPLAY "Reject: MAX-PRODUCTS-KEEP "
079400                     PC-MAX-PRODUCTS-KEEP
079500                     " exceeds available products "
079600                     AR-MAX-PRODUCTS "."
079700             SET WS-PARM-INVALID TO TRUE
079800         END-IF
079900     
080000         IF PC-MAX-TEMPORAL-PERIODS > AR-MAX-TEMPORAL-PERIODS
080100            AND PC-MAX-TEMPORAL-PERIODS NOT = ZEROES
080200             DISPLAY SPACE
080300             DISPLAY "Reject: MAX-TEMPORAL-PERIODS "
080400                     PC-MAX-TEMPORAL-PERIODS
080500                     " exceeds available temporal periods "
080600                     AR-MAX-TEMPORAL-PERIODS "."
080700             SET WS-PARM-INVALID TO TRUE
080800         END-IF
080900     END-IF.
081000 6000-END-VALIDATE-RESTRICTIONS.
081100     EXIT.
081200      
081300*----------------------------------------------------------------*
081400*   7000 SERIES - RESTRICTION SUMMARY REPORT                     *
081500*----------------------------------------------------------------*
081600*    PRINTS TO THE CONSOLE AND TO CONFIG-RPT BOTH - THE CONSOLE COPY
081700*    IS FOR THE OPERATOR WATCHING THE RUN, THE CONFIG-RPT COPY IS THE
081800*    PAPER TRAIL THAT GOES IN THE REQUEST FOLDER.
081900 7000-BEGIN-SHOW-RESTRICTION-SUMMARY.
082000     OPEN OUTPUT CONFIG-RPT
082100      
082200     MOVE "NBR RESTRICTOR - CANDIDATE RESTRICTION SUMMARY"
082300       TO CR-REPORT-LINE
082400     WRITE CR-REPORT-LINE AFTER ADVANCING C01
082500      
082600     MOVE SPACES TO CR-REPORT-LINE
082700     WRITE CR-REPORT-LINE AFTER ADVANCING 1
082800      
082900     IF WS-PARM-INVALID
083000         MOVE "STATUS: ONE OR MORE CANDIDATE VALUES REJECTED"
083100           TO CR-REPORT-LINE
083200         WRITE CR-REPORT-LINE AFTER ADVANCING 1
083300     ELSE
083400         MOVE "STATUS: ALL CANDIDATE VALUES ACCEPTED"
083500           TO CR-REPORT-LINE
083600         WRITE CR-REPORT-LINE AFTER ADVANCING 1
083700     END-IF
083800      
083900     MOVE SPACES TO CR-REPORT-LINE
084000     WRITE CR-REPORT-LINE AFTER ADVANCING 1
084100      
084200*    GUARD EVERY DIVIDE IN THIS PARAGRAPH ON THE DENOMINATOR BEING
084300*    NONZERO - AN EMPTY DATASET OR AN ALL-ZERO PARM-CARD WOULD
084400*    OTHERWISE ABEND THE JOB ON A DIVIDE-BY-ZERO.
084500     IF AR-MAX-CUSTOMERS NOT = ZEROES
084600         COMPUTE WS-PCT-SAMPLE-USERS ROUNDED =
084700                 PC-SAMPLE-USERS * 100 / AR-MAX-CUSTOMERS
084800             ON SIZE ERROR MOVE ZEROES TO WS-PCT-SAMPLE-USERS
084900         END-COMPUTE
085000     END-IF
085100     MOVE "SAMPLE-USERS REQUESTED OF AVAILABLE, PCT :"
085200       TO CR-LABEL
085300     MOVE WS-PCT-SAMPLE-USERS TO WS-EDIT-PCT
085400     MOVE WS-EDIT-PCT TO CR-VALUE
085500     WRITE CR-REPORT-LINE AFTER ADVANCING 1
085600     DISPLAY SPACE
085700     DISPLAY "Sample-users requested of available, pct: "
085800             WS-EDIT-PCT.
085900      
086000     IF AR-MAX-PRODUCTS NOT = ZEROES
086100         COMPUTE WS-PCT-PRODUCTS-KEEP ROUNDED =
086200                 PC-MAX-PRODUCTS-KEEP * 100 / AR-MAX-PRODUCTS
086300             ON SIZE ERROR MOVE ZEROES TO WS-PCT-PRODUCTS-KEEP
086400         END-COMPUTE
086500     END-IF
086600     MOVE "PRODUCTS-KEEP REQUESTED OF AVAILABLE, PCT:"
086700       TO CR-LABEL
086800     MOVE WS-PCT-PRODUCTS-KEEP TO WS-EDIT-PCT
086900     MOVE WS-EDIT-PCT TO CR-VALUE
087000     WRITE CR-REPORT-LINE AFTER ADVANCING 1
087100     DISPLAY "Products-keep requested of available, pct: "
087200             WS-EDIT-PCT
087300     
087400     IF AR-MAX-TEMPORAL-PERIODS NOT = ZEROES
087500         COMPUTE WS-PCT-TEMPORAL-PERIODS ROUNDED =
087600                 PC-MAX-TEMPORAL-PERIODS * 100 / AR-MAX-TEMPORAL-PERIODS
087700             ON SIZE ERROR MOVE ZEROES TO WS-PCT-TEMPORAL-PERIODS
087800         END-COMPUTE
087900     END-IF
088000     MOVE "TEMPORAL-PERIODS REQUESTED OF AVAILABLE, PCT:"
088100       TO CR-LABEL
088200     MOVE WS-PCT-TEMPORAL-PERIODS TO WS-EDIT-PCT
088300     MOVE WS-EDIT-PCT TO CR-VALUE
088400     WRITE CR-REPORT-LINE AFTER ADVANCING 1
088500     DISPLAY "Temporal-periods requested of available, pct: "
088600             WS-EDIT-PCT
088700     
088800     MOVE SPACES TO CR-REPORT-LINE
088900     WRITE CR-REPORT-LINE AFTER ADVANCING 1
089000     
089100     MOVE "MIN-BASKETS (ORDERS-PER-CUSTOMER) THRESHOLD CHOSEN:"
089200       TO CR-LABEL
089300     MOVE PC-MIN-BASKETS TO WS-EDIT-9-09
089400     MOVE WS-EDIT-9-09 TO CR-VALUE
089500     WRITE CR-REPORT-LINE AFTER ADVANCING 1
089600     DISPLAY "Min-baskets (orders-per-customer) threshold chosen: "
089700             PC-MIN-BASKETS
089800     
089900     MOVE "MIN-ITEMS (BASKET SIZE) THRESHOLD CHOSEN:"
090000       TO CR-LABEL
090100     MOVE PC-MIN-ITEMS TO WS-EDIT-9-09
090200     MOVE WS-EDIT-9-09 TO CR-VALUE
090300     WRITE CR-REPORT-LINE AFTER ADVANCING 1
090400     DISPLAY "Min-items (basket size) threshold chosen: "
090500             PC-MIN-ITEMS
090600     
090700     CLOSE CONFIG-RPT.
090800 7000-END-SHOW-RESTRICTION-SUMMARY.
090900     EXIT.
091000      
091100 END PROGRAM NbrAnlyz.
091200      
091300     
